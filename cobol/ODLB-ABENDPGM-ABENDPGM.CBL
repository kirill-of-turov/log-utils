000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         T J HARGROVE.
000700 INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.   03/14/1988.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: ABENDPGM.                                     *
001400*    ANALYST.....: T J HARGROVE                                  *
001500*    PROGRAMMER..: T J HARGROVE                                  *
001600*    DATE........: 03/14/1988                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: SHOP-WIDE - CALLED FROM MANY BATCH SYSTEMS,   *
001900*                  INCLUDING OPENDATA LOG ANALYSIS BATCH - ODLB  *
002000*----------------------------------------------------------------*
002100*    GOAL........: COMMON ABNORMAL-END HANDLER.  ANY BATCH       *
002200*                  PROGRAM THAT HITS A CONDITION IT CANNOT       *
002300*                  RECOVER FROM (BAD FILE STATUS, OUT-OF-        *
002400*                  SEQUENCE KEY, A REQUIRED LOG RECORD THAT       *
002500*                  NEVER TURNED UP, AND SO ON) CALLS THIS         *
002600*                  PROGRAM WITH ITS ERROR-LOG AREA AND LETS IT    *
002700*                  DISPLAY THE CONDITION AND STOP THE RUN.        *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   NONE - LINKAGE SECTION ONLY.                 *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*                                                                *
003400*----------------------------------------------------------------*
003500*                                                                *
003600*----------------------------------------------------------------*
003700*    CHANGE ACTIVITY                                              *
003800*    DATE       INIT  TICKET     DESCRIPTION                      *
003900*    ---------- ----  ---------  ----------------------------     *
004000*    03/14/1988 TJH   SYS-0001   ORIGINAL PROGRAM, WRITTEN FOR   *
004100*                                THE CUSTOMER REGISTRATION       *
004200*                                SYSTEM, ADOPTED SHOP-WIDE       *
004300*                                SHORTLY AFTER                    *
004400*    08/22/1989 RJH   SYS-0014   ADDED WRK-ABEND-SEQ SO A CALLER  *
004500*                                CAN TELL FROM THE DISPLAY HOW    *
004600*                                MANY TIMES THIS COPY OF THE      *
004700*                                HANDLER HAS FIRED THIS RUN       *
004800*    04/05/1993 DCS   SYS-0058   ADDED REDEFINED DATE/TIME/CODE   *
004900*                                VIEWS BELOW SO A DUMP READER     *
005000*                                CAN SEE THE NUMERIC ERROR CODE   *
005100*                                WITHOUT RE-KEYING IT             *
005200*    11/18/1999 MPW   SYS-Y2K1   YEAR 2000 REVIEW - WRK-ERROR-    *
005300*                                DATE IS CALLER-SUPPLIED TEXT,    *
005400*                                ALREADY CARRIES A 4 DIGIT YEAR;  *
005500*                                NO CHANGE REQUIRED, SIGNED OFF   *
005600*    07/11/2003 RJH   ODLB-0091  ADOPTED BY OPENDATA LOG          *
005700*                                ANALYSIS BATCH (ODLB0001) FOR    *
005800*                                FATAL PARSE AND STATISTICS       *
005900*                                CONDITIONS - NO CODE CHANGE,     *
006000*                                LOGGED HERE FOR THE RECORD       *
006100*    02/02/2007 DCS   SYS-0140   ADDED UPSI-0 VERBOSE SWITCH SO   *
006200*                                OPERATIONS CAN GET A SECOND      *
006300*                                DISPLAY LINE WITH THE RAW        *
006400*                                ERROR-CODE TEXT DURING A         *
006500*                                SUPERVISED RERUN                 *
006600*----------------------------------------------------------------*
006700*================================================================*
006800*           E N V I R O N M E N T      D I V I S I O N           *
006900*================================================================*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     UPSI-0 ON STATUS IS ABEND-VERBOSE-SWITCH-ON
007400            OFF STATUS IS ABEND-VERBOSE-SWITCH-OFF.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800
007900*================================================================*
008000*                  D A T A      D I V I S I O N                  *
008100*================================================================*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500*-----------------------------------------------------------------*
008600*                  WORKING-STORAGE SECTION                        *
008700*-----------------------------------------------------------------*
008800 WORKING-STORAGE SECTION.
008900
009000*COUNTS HOW MANY TIMES THIS INVOCATION HAS DISPLAYED AN ABEND -
009100*NORMALLY ONLY EVER REACHES 1 SINCE STOP RUN FOLLOWS IMMEDIATELY,
009200*BUT KEPT AS A GENUINE COUNTER RATHER THAN A CONSTANT SO THE
009300*DISPLAY BELOW IS TRUE EVEN IF A FUTURE CALLER LOOPS BACK IN.
009400 77  WRK-ABEND-SEQ                          PIC S9(04) COMP
009500                                             VALUE ZEROS.
009600
009700 01  WRK-DATE-TIME-VIEW.
009800     03  WRK-ERROR-DATE-WORK                PIC X(10) VALUE
009900                                                     SPACES.
010000     03  WRK-ERROR-TIME-WORK                PIC X(08) VALUE
010100                                                     SPACES.
010200
010300 01  WRK-ERROR-DATE-PARTS REDEFINES WRK-ERROR-DATE-WORK.
010400     03  WRK-ERR-DATE-DD                    PIC X(02).
010500     03  FILLER                             PIC X(01).
010600     03  WRK-ERR-DATE-MM                    PIC X(02).
010700     03  FILLER                             PIC X(01).
010800     03  WRK-ERR-DATE-YYYY                  PIC X(04).
010900
011000 01  WRK-ERROR-TIME-PARTS REDEFINES WRK-ERROR-TIME-WORK.
011100     03  WRK-ERR-TIME-HH                    PIC X(02).
011200     03  FILLER                             PIC X(01).
011300     03  WRK-ERR-TIME-MM                    PIC X(02).
011400     03  FILLER                             PIC X(01).
011500     03  WRK-ERR-TIME-SS                    PIC X(02).
011600
011700 01  WRK-ERROR-CODE-WORK                    PIC X(30) VALUE
011800                                                     SPACES.
011900 01  WRK-ERROR-CODE-NUMERIC-VIEW
012000                             REDEFINES WRK-ERROR-CODE-WORK.
012100     03  WRK-ERR-CODE-DIGITS                PIC 9(30).
012200
012300*-----------------------------------------------------------------*
012400*                      LINKAGE SECTION                            *
012500*-----------------------------------------------------------------*
012600 LINKAGE SECTION.
012700 01  WRK-ERROR-LOG.
012800     03  WRK-PROGRAM                        PIC X(08).
012900     03  WRK-ERROR-MSG                      PIC X(30).
013000     03  WRK-ERROR-CODE                     PIC X(30).
013100     03  WRK-ERROR-DATE                     PIC X(10).
013200     03  WRK-ERROR-TIME                     PIC X(08).
013300*================================================================*
013400 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
013500*================================================================*
013600*----------------------------------------------------------------*
013700 0000-MAIN-PROCESS               SECTION.
013800*----------------------------------------------------------------*
013900     ADD 1                       TO WRK-ABEND-SEQ.
014000
014100     MOVE WRK-ERROR-DATE         TO WRK-ERROR-DATE-WORK.
014200     MOVE WRK-ERROR-TIME         TO WRK-ERROR-TIME-WORK.
014300     MOVE WRK-ERROR-CODE         TO WRK-ERROR-CODE-WORK.
014400
014500     DISPLAY '**********************************'.
014600     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
014700     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
014800     DISPLAY '*DATE: 'WRK-ERR-DATE-MM'/'WRK-ERR-DATE-DD'/'
014900              WRK-ERR-DATE-YYYY'            *'.
015000     DISPLAY '*TIME: 'WRK-ERR-TIME-HH':'WRK-ERR-TIME-MM':'
015100              WRK-ERR-TIME-SS'                *'.
015200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
015300     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
015400     DISPLAY '*ABEND SEQUENCE.....:'WRK-ABEND-SEQ'         *'.
015500     DISPLAY '*ERROR CODE:                     *'.
015600     DISPLAY '* 'WRK-ERROR-CODE' *'.
015700     DISPLAY '*ERROR MESSAGE:                  *'.
015800     DISPLAY '* 'WRK-ERROR-MSG' *'.
015900     DISPLAY '**********************************'.
016000
016100     IF ABEND-VERBOSE-SWITCH-ON
016200        DISPLAY '*VERBOSE ERROR CODE TEXT.:' WRK-ERROR-CODE-WORK
016300     END-IF.
016400
016500     STOP RUN.
016600*----------------------------------------------------------------*
016700 0000-99-EXIT.                   EXIT.
016800*----------------------------------------------------------------*
