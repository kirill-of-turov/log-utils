000100*================================================================*
000200*  C O P Y   M E M B E R   O D L B S M 0 1                       *
000300*================================================================*
000400*----------------------------------------------------------------*
000500*    MEMBER......: ODLBSM01                                      *
000600*    PROJECT.....: OPENDATA LOG ANALYSIS BATCH - ODLB             *
000700*    ANALYST.....: T J HARGROVE                                  *
000800*    DATE........: 03/14/1988                                    *
000900*----------------------------------------------------------------*
001000*    DESCRIPTION.: ONE EXECUTIONS-FILE ROW - THE PERMANENT        *
001100*                  HISTORY OF ONE BATCH RUN OF ODLB0001.  COPIED  *
001200*                  BOTH INTO THE FD FOR EXEC-FILE (FD-REG-        *
001300*                  EXECFILE) AND INTO WORKING-STORAGE             *
001400*                  (WS-SUMMARY-REG), THE SAME WAY CUSTMREG'S      *
001500*                  CSTMRG01 MEMBER WAS SHARED BETWEEN AN FD AND   *
001600*                  A WORKING-STORAGE MIRROR RECORD.  RECORD       *
001700*                  LENGTH IS 360 BYTES, FIXED, SEQUENTIAL.        *
001800*----------------------------------------------------------------*
001900*    FIELD                  PICTURE          BUSINESS MEANING    *
002000*    --------------------   ---------------  ------------------- *
002100*    SUM-ID                 9(09)            EXECUTION ID, 1-UP  *
002200*    SUM-SERVER             X(100)           RUN HOST NAME       *
002300*    SUM-ODEE-VERSION       X(030)           OPENDATA VERSION    *
002400*    SUM-CLEAN              X(001)           Y/N CLEAN-RUN FLAG  *
002500*    SUM-COMMIT             X(040)           SOURCE COMMIT ID    *
002600*    SUM-LINES              9(09)            TOTAL INPUT LINES   *
002700*    SUM-RECORDS            9(09)            LOG RECORDS PARSED  *
002800*    SUM-ERRORS             9(09)            ERROR LEVEL COUNT   *
002900*    SUM-WARNS              9(09)            WARN LEVEL COUNT    *
003000*    SUM-INFOS              9(09)            INFO LEVEL COUNT    *
003100*    SUM-SPRING-TIMERS      9(09)            SpringTimerFilter   *
003200*                                            RECORD COUNT        *
003300*    SUM-START              X(032)           EARLIEST TIMESTAMP  *
003400*    SUM-END                X(032)           LATEST TIMESTAMP    *
003500*    SUM-MIN                9(07)            MIN REQUEST MS      *
003600*    SUM-MAX                9(07)            MAX REQUEST MS      *
003700*    SUM-SUM                9(09)            SUM OF REQUEST MS   *
003800*    SUM-AVERAGE            9(07)V9(02)      MEAN REQUEST MS     *
003900*    SUM-MEDIAN             9(07)V9(02)      MEDIAN REQUEST MS   *
004000*    SUM-SATISFIED          9(09)            REQ. <= 100 MS      *
004100*    SUM-TOLERANT           9(09)            REQ. 101-1000 MS    *
004200*----------------------------------------------------------------*
004300*    CHANGE ACTIVITY                                              *
004400*    DATE       INIT  TICKET     DESCRIPTION                      *
004500*    ---------- ----  ---------  ----------------------------     *
004600*    03/14/1988 TJH   ODLB-0001  ORIGINAL COPY MEMBER             *
004700*    06/02/1991 RJH   ODLB-0037  ADDED SUM-CLEAN 88-LEVELS        *
004800*    02/09/1996 DCS   ODLB-0204  WIDENED SUM-COMMIT FROM X(20) TO *
004900*                                X(40) - SOURCE CONTROL MOVED TO  *
005000*                                LONGER COMMIT IDS THIS RELEASE   *
005100*    11/18/1999 MPW   ODLB-Y2K1  YEAR 2000 REVIEW - SUM-START AND *
005200*                                SUM-END CARRY A FULL 4 DIGIT     *
005300*                                YEAR IN THEIR TEXT FORMAT; NO    *
005400*                                CHANGE REQUIRED, SIGNED OFF      *
005500*----------------------------------------------------------------*
005600 03  SUM-ID                         PIC 9(09) VALUE ZEROS.
005700 03  SUM-SERVER                     PIC X(100) VALUE SPACES.
005800 03  SUM-ODEE-VERSION               PIC X(030) VALUE SPACES.
005900 03  SUM-CLEAN                      PIC X(001) VALUE 'N'.
006000     88  SUM-CLEAN-YES                        VALUE 'Y'.
006100     88  SUM-CLEAN-NO                         VALUE 'N'.
006200 03  SUM-COMMIT                     PIC X(040) VALUE SPACES.
006300 03  SUM-LINES                      PIC 9(09) VALUE ZEROS.
006400 03  SUM-RECORDS                    PIC 9(09) VALUE ZEROS.
006500 03  SUM-ERRORS                     PIC 9(09) VALUE ZEROS.
006600 03  SUM-WARNS                      PIC 9(09) VALUE ZEROS.
006700 03  SUM-INFOS                      PIC 9(09) VALUE ZEROS.
006800 03  SUM-SPRING-TIMERS              PIC 9(09) VALUE ZEROS.
006900 03  SUM-START                      PIC X(032) VALUE SPACES.
007000 03  SUM-END                        PIC X(032) VALUE SPACES.
007100 03  SUM-MIN                        PIC 9(07) VALUE ZEROS.
007200 03  SUM-MAX                        PIC 9(07) VALUE ZEROS.
007300 03  SUM-SUM                        PIC 9(09) VALUE ZEROS.
007400 03  SUM-AVERAGE                    PIC 9(07)V9(02) VALUE ZEROS.
007500 03  SUM-MEDIAN                     PIC 9(07)V9(02) VALUE ZEROS.
007600 03  SUM-SATISFIED                  PIC 9(09) VALUE ZEROS.
007700 03  SUM-TOLERANT                   PIC 9(09) VALUE ZEROS.
007800 03  FILLER                         PIC X(03) VALUE SPACES.
