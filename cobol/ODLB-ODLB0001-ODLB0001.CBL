000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ODLB0001.
000600 AUTHOR.         T J HARGROVE.
000700 INSTALLATION.   DATA PROCESSING - BATCH SYSTEMS GROUP.
000800 DATE-WRITTEN.   03/14/1988.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*    PROGRAM-ID..: ODLB0001.                                     *
001400*    ANALYST.....: T J HARGROVE                                  *
001500*    PROGRAMMER..: T J HARGROVE                                  *
001600*    DATE........: 03/14/1988                                    *
001700*----------------------------------------------------------------*
001800*    PROJECT.....: OPENDATA LOG ANALYSIS BATCH - ODLB             *
001900*----------------------------------------------------------------*
002000*    GOAL........: READ ONE OPENDATA APPLICATION LOG, BREAK IT   *
002100*                  BACK OUT INTO ITS ORIGINAL LOG RECORDS, TALLY *
002200*                  THE LEVEL COUNTS AND THE SpringTimerFilter    *
002300*                  REQUEST TIMINGS, WORK UP THE RESPONSE-TIME    *
002400*                  STATISTICS (MIN/MAX/AVERAGE/MEDIAN/APDEX),    *
002500*                  BUILD ONE EXECUTIONS-FILE HISTORY ROW FOR     *
002600*                  THE RUN (UNLESS THE SAME SERVER/VERSION/START *
002700*                  COMBINATION IS ALREADY ON FILE), AND PRINT    *
002800*                  THE RUN REPORT.                               *
002900*----------------------------------------------------------------*
003000*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003100*                   LOG-FILE        000500      NONE             *
003200*                   EXEC-FILE       000360      ODLBSM01         *
003300*                   REPORT-FILE     000132      NONE             *
003400*----------------------------------------------------------------*
003500*    TABLE DB2...:  NONE.  EXECUTIONS HISTORY IS A FLAT FILE,    *
003600*                   NOT A DB2 TABLE, ON THIS SHOP'S BATCH SIDE.  *
003700*----------------------------------------------------------------*
003800*                                                                *
003900*----------------------------------------------------------------*
004000*    CHANGE ACTIVITY                                              *
004100*    DATE       INIT  TICKET     DESCRIPTION                      *
004200*    ---------- ----  ---------  ----------------------------     *
004300*    03/14/1988 TJH   ODLB-0001  ORIGINAL PROGRAM.  READS THE     *
004400*                                OPENDATA LOG, TALLIES LEVEL      *
004500*                                COUNTS, WRITES THE RUN REPORT    *
004600*    11/02/1988 TJH   ODLB-0009  ADDED SpringTimerFilter          *
004700*                                REQUEST-TIMING EXTRACTION AND    *
004800*                                THE RESPONSE-TIME STATISTICS     *
004900*                                PASS (MIN/MAX/AVERAGE/MEDIAN)    *
005000*    06/02/1991 RJH   ODLB-0037  ADDED REC-CLOCK-KEY REDEFINES TO *
005100*                                ODLBRC01 AND THE TIMESTAMP-RANGE *
005200*                                TRACKING PARAGRAPH THAT USES IT  *
005300*    09/21/1994 RJH   ODLB-0112  ADDED APDEX SATISFIED/TOLERANT   *
005400*                                COUNTS AND THE APDEX SCORE LINE  *
005500*                                ON THE RUN REPORT                *
005600*    02/09/1996 DCS   ODLB-0204  WIDENED SUM-COMMIT IN ODLBSM01   *
005700*                                FROM X(20) TO X(40)              *
005800*    11/18/1999 MPW   ODLB-Y2K1  YEAR 2000 REVIEW - REC-YEAR AND  *
005900*                                SUM-START/SUM-END ALL CARRY A    *
006000*                                FULL 4 DIGIT YEAR; NO CHANGE     *
006100*                                REQUIRED, SIGNED OFF             *
006200*    07/11/2003 RJH   ODLB-0091  ADOPTED ABENDPGM (SHOP STANDARD  *
006300*                                ABEND HANDLER) FOR ALL FATAL     *
006400*                                PARSE AND FILE-STATUS CONDITIONS *
006500*    02/09/2005 DCS   ODLB-0133  ADDED THE EXECUTIONS-FILE        *
006600*                                DUPLICATE-RUN CHECK SO A RERUN   *
006700*                                OF THE SAME LOG DOES NOT POST A  *
006800*                                SECOND HISTORY ROW               *
006900*    02/02/2007 DCS   SYS-0140  ADDED UPSI-0 DEBUG-TRACE SWITCH   *
007000*                                (SAME MNEMONIC ABENDPGM USES)     *
007100*                                SO A SUPERVISED RERUN CAN GET    *
007200*                                EXTRA DISPLAY LINES DURING       *
007300*                                PARSING WITHOUT A RECOMPILE       *
007400*    04/17/2009 RJH   ODLB-0177  CLEAN AND COMMIT FLAGS NOW COME  *
007500*                                IN OFF THE EXEC PARM STRING      *
007600*                                INSTEAD OF BEING HARD-CODED      *
007700*    03/11/2026 TMK   ODLB-0041  2560/2620 WERE SCANNING FOR TEXT *
007800*                                THE APPLICATION NEVER WRITES -   *
007900*                                REWORKED BOTH TO MATCH THE ACTUAL*
008000*                                "Opendata [version=...]" AND     *
008100*                                "for Spring Action [...] took    *
008200*                                (...) ms" MESSAGE LITERALS       *
008300*    03/11/2026 TMK   ODLB-0042  ADDED THE THREE MISSING ABEND    *
008400*                                CHECKS - CONTINUATION LINE WITH  *
008500*                                NO OPEN RECORD, NO VERSION LINE  *
008600*                                FOUND, AND ZERO RECORDS/ZERO     *
008700*                                REQUEST-DATA GOING INTO 4000     *
008800*    03/11/2026 TMK   ODLB-0043  2400 SCANNED FORWARD FOR THE     *
008900*                                FIRST BLANK IN REC-MESSAGE AND   *
009000*                                CLOBBERED EVERY WORD PAST IT -   *
009100*                                NOW SCANS BACKWARD FOR THE END   *
009200*                                OF THE STORED TEXT INSTEAD       *
009300*    03/11/2026 TMK   ODLB-0044  DROPPED THE "SERVER:"/"COMMIT:"  *
009400*                                RUN REPORT LINES - NEVER ON THE  *
009500*                                APPROVED REPORT LAYOUT AND WERE  *
009600*                                CROWDING OUT OTHER RECORDS/      *
009700*                                RESPONSE-DURATION-PER-DURATION   *
009800*    03/11/2026 TMK   ODLB-0045  ADDED THE "OTHER RECORDS" LINE - *
009900*                                RECORD LEVELS OUTSIDE ERROR/WARN/*
010000*                                INFO WERE NEVER SHOWN ANYWHERE   *
010100*    03/11/2026 TMK   ODLB-0046  ADDED THE RESPONSE-DURATION-PER- *
010200*                                DURATION LINE TO THE RUN REPORT  *
010210*    03/11/2026 TMK   ODLB-0047  A FAILED SpringTimerFilter PARSE *
010220*                                WAS STILL GOING INTO THE DURATION*
010230*                                TABLE AS A ZERO-MS ENTRY - NOW   *
010240*                                SKIPPED, PER SPEC                *
010250*    03/11/2026 TMK   ODLB-0048  7260 WAS PRINTING SUM-RECORDS    *
010260*                                WITH NO RATE AGAINST TOTAL LINES *
010270*    03/11/2026 TMK   ODLB-0049  Apdex NUMERATOR WAS ROUNDING OFF *
010280*                                THE TOLERANT/2 HALF-WEIGHT ON AN *
010290*                                ODD SUM-TOLERANT - GIVEN ITS OWN *
010300*                                2-DECIMAL FIELD TO FIX           *
010310*----------------------------------------------------------------*
010400*================================================================*
010500*           E N V I R O N M E N T      D I V I S I O N           *
010600*================================================================*
010700 ENVIRONMENT DIVISION.
010800 CONFIGURATION SECTION.
010900 SPECIAL-NAMES.
011000     C01 IS TOP-OF-FORM
011100     CLASS ALPHA-CHARS   IS 'A' THRU 'Z'
011200     UPSI-0 ON  STATUS IS ODLB-DEBUG-TRACE-ON
011300            OFF STATUS IS ODLB-DEBUG-TRACE-OFF.
011400
011500 INPUT-OUTPUT SECTION.
011600 FILE-CONTROL.
011700     SELECT LOG-FILE         ASSIGN TO DYNAMIC WS-LOGFILE-DSNAME
011800                              ORGANIZATION IS LINE SEQUENTIAL
011900                              FILE STATUS IS WS-FS-LOGFILE.
012000
012100     SELECT EXEC-FILE        ASSIGN TO ODLB-S-EXECFILE
012200                              ORGANIZATION IS SEQUENTIAL
012300                              FILE STATUS IS WS-FS-EXECFILE.
012400
012500     SELECT REPORT-FILE      ASSIGN TO ODLB-S-RPTFILE
012600                              ORGANIZATION IS SEQUENTIAL
012700                              FILE STATUS IS WS-FS-RPTFILE.
012800
012900*================================================================*
013000*                  D A T A      D I V I S I O N                  *
013100*================================================================*
013200 DATA DIVISION.
013300 FILE SECTION.
013400*
013500 FD  LOG-FILE
013600     LABEL RECORDS ARE STANDARD.
013700 01  LOG-LINE                          PIC X(500).
013800
013900 FD  EXEC-FILE
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 360 CHARACTERS.
014200 01  FD-REG-EXECFILE.
014300     COPY ODLBSM01.
014400
014500 FD  REPORT-FILE
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 133 CHARACTERS.
014800 01  RPT-LINE.
014900     05  RPT-TEXT                      PIC X(132).
015000     05  FILLER                        PIC X(001) VALUE SPACE.
015100
015200*-----------------------------------------------------------------*
015300*                  WORKING-STORAGE SECTION                        *
015400*-----------------------------------------------------------------*
015500 WORKING-STORAGE SECTION.
015600
015700 77  WRK-ABEND-PGM                     PIC X(08) VALUE 'ABENDPGM'.
015800
015900*ONE PARSED LOG RECORD - SEE ODLBRC01.  ONLY ONE IS EVER HELD AT
016000*A TIME; IT IS TALLIED IN 2500 AND OVERLAID BY THE NEXT ONE.
016100 01  WS-CURR-LOG-RECORD.
016200     COPY ODLBRC01.
016300
016400*ONE SpringTimerFilter REQUEST-TIMING ENTRY - SEE ODLBRQ01.  THE
016500*88-LEVELS ON REQ-DURATION-MS ARE REUSED IN 4400 BELOW TO SCORE
016600*EVERY ENTRY IN WS-DURATION-TABLE ONE AT A TIME.
016700 01  WS-CURR-REQUEST.
016800     COPY ODLBRQ01.
016900
017000*THE EXECUTIONS-FILE ROW FOR THIS RUN - SEE ODLBSM01.  BUILT UP
017100*ACROSS 5000, WRITTEN OUT (OR SUPPRESSED AS A DUPLICATE) IN 6000.
017200 01  WS-SUMMARY-REG.
017300     COPY ODLBSM01.
017400
017500*RESPONSE-TIME WORKING TABLE.  ONE ENTRY PER SpringTimerFilter
017600*LINE FOUND IN THE LOG.  SIZED FOR A BUSY SERVER'S WORTH OF ONE
017700*DAY'S TRAFFIC; A LOG THAT WOULD OVERFLOW IT IS TREATED AS AN
017800*UNRECOVERABLE CONDITION (SEE 2600-EXTRACT-REQUEST-TIMING).
017900 01  WS-DURATION-TABLE-AREA.
018000     05  WS-DURATION-COUNT             PIC 9(05) COMP VALUE ZERO.
018100     05  WS-DURATION-ENTRY OCCURS 20000 TIMES
018200                            INDEXED BY WS-DUR-IDX
018300                            PIC 9(07).
018400     05  FILLER                        PIC X(01) VALUE SPACE.
018500
018600*FILE STATUS MIRRORS, ONE PER FILE, IN THE HOUSE STYLE.
018700 01  WS-FILE-STATUS.
018800     05  WS-FS-LOGFILE                 PIC 9(02) VALUE ZEROS.
018900     05  WS-FS-EXECFILE                PIC 9(02) VALUE ZEROS.
019000     05  WS-FS-RPTFILE                 PIC 9(02) VALUE ZEROS.
019100     05  FILLER                        PIC X(01) VALUE SPACE.
019200
019300 01  WS-EOF-SWITCHES.
019400     05  WS-EOF-LOGFILE                PIC X(03) VALUE 'NO '.
019500         88  LOGFILE-EOF                         VALUE 'END'.
019600     05  WS-EOF-EXECFILE               PIC X(03) VALUE 'NO '.
019700         88  EXECFILE-EOF                         VALUE 'END'.
019800     05  FILLER                        PIC X(02) VALUE SPACES.
019900
020000 01  WS-CONTROL-SWITCHES.
020100     05  WS-FIRST-RECORD-SW            PIC X(01) VALUE 'Y'.
020200         88  WS-FIRST-RECORD                      VALUE 'Y'.
020300     05  WS-VERSION-FOUND-SW           PIC X(01) VALUE 'N'.
020400         88  WS-VERSION-ALREADY-FOUND             VALUE 'Y'.
020500     05  WS-DUP-RUN-SW                 PIC X(01) VALUE 'N'.
020600         88  WS-DUP-RUN-FOUND                     VALUE 'Y'.
020700     05  WS-RATE-WARN-SW               PIC X(01) VALUE 'N'.
020800         88  WS-RATE-WARN-ON                      VALUE 'Y'.
020900     05  FILLER                        PIC X(01) VALUE SPACE.
021000
021100*EXEC PARM STRING WORK AREAS - SEE LINKAGE SECTION FOR THE PARM
021200*ITSELF.  FIELDS ARE '/' DELIMITED: LOG DSNAME, HOST NAME, CLEAN
021300*FLAG, COMMIT ID, IN THAT ORDER.
021400 01  WS-LOGFILE-DSNAME                 PIC X(200) VALUE SPACES.
021500 01  WS-DSNAME-LENGTH-VIEW REDEFINES WS-LOGFILE-DSNAME.
021600     05  WS-DSNAME-NUMERIC-BYTES OCCURS 200 TIMES PIC X(01).
021700
021800 01  WS-HOSTNAME-PARM                  PIC X(100) VALUE SPACES.
021900 01  WS-CLEAN-PARM                     PIC X(010) VALUE SPACES.
022000 01  WS-CLEAN-PARM-UC                  PIC X(010) VALUE SPACES.
022100 01  WS-COMMIT-PARM                    PIC X(040) VALUE SPACES.
022200 01  WS-VERSION-TEXT                   PIC X(030) VALUE SPACES.
022300
022400*ACCUMULATING COUNTERS - ALL COMP PER SHOP STANDARD.
022500 01  WS-COUNTERS.
022600     05  WS-LINE-COUNT                 PIC S9(9) COMP VALUE ZERO.
022700     05  WS-RECORD-COUNT               PIC S9(9) COMP VALUE ZERO.
022800     05  WS-ERROR-COUNT                PIC S9(9) COMP VALUE ZERO.
022900     05  WS-WARN-COUNT                 PIC S9(9) COMP VALUE ZERO.
023000     05  WS-INFO-COUNT                 PIC S9(9) COMP VALUE ZERO.
023100     05  WS-SPRING-TIMER-COUNT         PIC S9(9) COMP VALUE ZERO.
023200     05  WS-SATISFIED-COUNT            PIC S9(9) COMP VALUE ZERO.
023300     05  WS-TOLERANT-COUNT             PIC S9(9) COMP VALUE ZERO.
023400     05  WS-FRUSTRATED-COUNT           PIC S9(9) COMP VALUE ZERO.
023500*"OTHER" LEVEL RECORDS ARE NOT TALLIED AS THEY ARE PARSED - THE
023600*COUNT IS WHATEVER IS LEFT OVER ONCE ERROR/WARN/INFO ARE TAKEN
023700*OUT OF THE RECORD TOTAL, SO IT IS FIGURED ONCE AT REPORT TIME.
023800     05  WS-OTHER-COUNT                PIC S9(9) COMP VALUE ZERO.
023900
024000*STATIC MONTH-ABBREVIATION SEARCH TABLE - CLASSIC REDEFINES-OVER-
024100*A-LITERAL IDIOM, NO SORT VERB NEEDED TO BUILD IT.
024200 01  WS-MONTH-NAMES-LIST VALUE
024300         'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.
024400     05  FILLER                        PIC X(36).
024500 01  WS-MONTH-NAMES-TABLE REDEFINES WS-MONTH-NAMES-LIST.
024600     05  WS-MONTH-NAME-ENTRY OCCURS 12 TIMES
024700                              INDEXED BY WS-MTH-IDX
024800                              PIC X(03).
024900 01  WS-MONTH-NUMBER                   PIC 9(02) COMP VALUE ZERO.
025000 01  WS-MIN-MONTH-NUM                  PIC 9(02) VALUE ZEROS.
025100 01  WS-MAX-MONTH-NUM                  PIC 9(02) VALUE ZEROS.
025200
025300*SORTABLE TIMESTAMP KEY (YYYYMMDDHHMMSSMMM) AND THE SAVED HEADER
025400*FIELDS FOR THE EARLIEST AND LATEST LOG RECORD SEEN SO FAR.
025500 01  WS-TIMESTAMP-KEY-AREA.
025600     05  WS-CURR-TS-KEY                PIC 9(17) COMP VALUE ZERO.
025700     05  WS-MIN-TS-KEY                 PIC 9(17) COMP VALUE ZERO.
025800     05  WS-MAX-TS-KEY                 PIC 9(17) COMP VALUE ZERO.
025900     05  FILLER                        PIC X(01) VALUE SPACE.
026000
026100 01  WS-MIN-LOG-STAMP.
026200     05  WS-MIN-DAY                    PIC 9(02) VALUE ZEROS.
026300     05  WS-MIN-MONTH                  PIC X(03) VALUE SPACES.
026400     05  WS-MIN-YEAR                   PIC 9(04) VALUE ZEROS.
026500     05  WS-MIN-HOUR                   PIC 9(02) VALUE ZEROS.
026600     05  WS-MIN-MINUTE                 PIC 9(02) VALUE ZEROS.
026700     05  WS-MIN-SECOND                 PIC 9(02) VALUE ZEROS.
026800     05  WS-MIN-MILLIS                 PIC 9(03) VALUE ZEROS.
026900     05  FILLER                        PIC X(01) VALUE SPACE.
027000
027100 01  WS-MAX-LOG-STAMP.
027200     05  WS-MAX-DAY                    PIC 9(02) VALUE ZEROS.
027300     05  WS-MAX-MONTH                  PIC X(03) VALUE SPACES.
027400     05  WS-MAX-YEAR                   PIC 9(04) VALUE ZEROS.
027500     05  WS-MAX-HOUR                   PIC 9(02) VALUE ZEROS.
027600     05  WS-MAX-MINUTE                 PIC 9(02) VALUE ZEROS.
027700     05  WS-MAX-SECOND                 PIC 9(02) VALUE ZEROS.
027800     05  WS-MAX-MILLIS                 PIC 9(03) VALUE ZEROS.
027900     05  FILLER                        PIC X(01) VALUE SPACE.
028000
028100*ELAPSED LOG DURATION, BUILT IN 7150 FROM MAX-KEY MINUS MIN-KEY
028200*SECONDS, THEN BROKEN BACK OUT INTO HH:MM:SS.MMM FOR THE REPORT.
028300 01  WS-LOGDUR-TOTAL-SECONDS           PIC S9(9) COMP VALUE ZERO.
028400 01  WS-LOGDUR-PACKED                  PIC 9(09) VALUE ZEROS.
028500 01  WS-LOGDUR-PARTS REDEFINES WS-LOGDUR-PACKED.
028600     05  WS-LOGDUR-HH                  PIC 9(03).
028700     05  WS-LOGDUR-MM                  PIC 9(02).
028800     05  WS-LOGDUR-SS                  PIC 9(02).
028900     05  WS-LOGDUR-DISPLAY-MMM         PIC 9(02).
029000*LOG DURATION RESTATED IN MILLISECONDS FOR THE "RESPONSE
029100*DURATION PER DURATION" RATE - BUILT FROM THE HH/MM/SS/MMM
029200*PARTS ABOVE SINCE WS-LOGDUR-TOTAL-SECONDS IS SPENT AS A
029300*REMAINDER TARGET BY THE TIME 7150 IS DONE WITH IT.
029400 01  WS-LOGDUR-MS-TOTAL                PIC 9(09) COMP VALUE ZERO.
029500
029600*RESPONSE-TIME STATISTICS RESULT FIELDS.
029700 01  WS-STAT-RESULTS.
029800     05  WS-STAT-MIN                   PIC 9(07) VALUE ZEROS.
029900     05  WS-STAT-MAX                   PIC 9(07) VALUE ZEROS.
030000     05  WS-STAT-SUM                   PIC 9(09) VALUE ZEROS.
030100     05  WS-STAT-AVERAGE               PIC 9(07)V9(02) VALUE
030200                                                        ZEROS.
030300     05  WS-STAT-MEDIAN                PIC 9(07)V9(02) VALUE
030400                                                        ZEROS.
030500     05  WS-STAT-APDEX-PCT             PIC 9(03)V9(02) VALUE
030600                                                        ZEROS.
030700     05  WS-STAT-MID-INDEX             PIC 9(05) COMP VALUE
030800                                                        ZERO.
030900     05  WS-STAT-MID-INDEX-2           PIC 9(05) COMP VALUE
031000                                                        ZERO.
031100     05  FILLER                        PIC X(01) VALUE SPACE.
031200
031300*OUTER-PASS COUNTER FOR THE DURATION-TABLE BUBBLE SORT (4100/4110).
031400*KEPT SIGNED, WITH A SIGN-TEST VIEW BELOW, SO A SUBSCRIPTING BUG
031500*THAT DRIVES IT NEGATIVE SHOWS UP ON A DUMP INSTEAD OF WRAPPING -
031600*SAME IDIOM CSRG0002 USED ON ITS SQLCODE FIELD.
031700 01  WS-DUR-ACCUM                      PIC S9(09) COMP VALUE
031800                                                       ZERO.
031900 01  WS-DUR-SIGNED REDEFINES WS-DUR-ACCUM.
032000     05  FILLER                        PIC S9(09) COMP.
032100
032200*RATE/PERCENTAGE HELPER - SHARED BY EVERY REPORT LINE THAT SHOWS
032300*A RATE, SO THE ZERO-DENOMINATOR GUARD LIVES IN EXACTLY ONE SPOT.
032400 01  WS-RATE-WORK-AREA.
032500     05  WS-RATE-NUM                   PIC 9(09) VALUE ZEROS.
032600     05  WS-RATE-DEN                   PIC 9(09) VALUE ZEROS.
032700     05  WS-RATE-RESULT                PIC 9(03)V9(02) VALUE
032800                                                        ZEROS.
032900*APDEX'S NUMERATOR CARRIES A HALF-WEIGHT PER TOLERANT REQUEST -
033000*THAT FRACTION HAS TO SURVIVE UNTIL THE FINAL PERCENT IS TAKEN,
033100*SO IT GETS ITS OWN 2-DECIMAL FIELD RATHER THAN GOING THROUGH
033200*THE WHOLE-NUMBER WS-RATE-NUM ABOVE.
033300     05  WS-APDEX-NUMERATOR            PIC 9(09)V9(02) VALUE
033400                                                        ZEROS.
033500     05  FILLER                        PIC X(01) VALUE SPACE.
033600
033700*GENERAL PARSING WORK AREAS.
033800 01  WS-SCAN-WORK-AREA.
033900     05  WS-SCAN-PTR                   PIC 9(04) COMP VALUE
034000                                                       ZERO.
034100     05  WS-SCAN-REMAINDER             PIC X(500) VALUE
034200                                                    SPACES.
034300     05  WS-BRACKET-WORK               PIC X(500) VALUE
034400                                                    SPACES.
034500     05  WS-PAREN-WORK                  PIC X(500) VALUE
034600                                                    SPACES.
034700     05  WS-LINE-NUM-TEXT              PIC X(06) VALUE
034800                                                   SPACES.
034900     05  WS-DURATION-TEXT              PIC X(07) VALUE
035000                                                   SPACES.
035100     05  WS-VERSION-TAG-COUNT          PIC 9(03) COMP VALUE
035200                                                       ZERO.
035300     05  FILLER                        PIC X(01) VALUE SPACE.
035400
035500*EXECUTIONS-FILE SCAN WORK AREAS (6100/6200).
035600 01  WS-EXEC-SCAN-AREA.
035700     05  WS-NEXT-ID                    PIC 9(09) VALUE ZEROS.
035800     05  WS-MAX-ID-FOUND               PIC 9(09) VALUE ZEROS.
035900     05  FILLER                        PIC X(01) VALUE SPACE.
036000
036100*THE COMMON SHOP ERROR-LOG PASSED TO ABENDPGM.
036200 01  WS-ERROR-LOG.
036300     03  WRK-PROGRAM                   PIC X(08) VALUE
036400                                                  'ODLB0001'.
036500     03  WRK-ERROR-MSG                 PIC X(30) VALUE SPACES.
036600     03  WRK-ERROR-CODE                PIC X(30) VALUE SPACES.
036700     03  WRK-ERROR-DATE                PIC X(10) VALUE SPACES.
036800     03  WRK-ERROR-TIME                PIC X(08) VALUE SPACES.
036900
037000*SYSTEM DATE/TIME WORK AREAS, SAME SHAPE AS CSRG0001'S.  ACCEPT
037100*FROM DATE STILL ONLY HANDS BACK A 2 DIGIT YEAR, SO WS-SYS-
037200*CENTURY-YEAR WINDOWS IT OUT TO 4 DIGITS FOR ABENDPGM'S BENEFIT
037300*(SEE 9000 BELOW) - SAME WINDOWING RULE DCS PUT INTO CSRG0001
037400*FOR THE Y2K REVIEW.
037500 01  WS-SYSTEM-DATE                    PIC 9(06) VALUE ZEROS.
037600 01  WS-DATE-FORMATTED REDEFINES WS-SYSTEM-DATE.
037700     05  WS-SYS-YY                     PIC 9(02).
037800     05  WS-SYS-MM                     PIC 9(02).
037900     05  WS-SYS-DD                     PIC 9(02).
038000 01  WS-SYS-CENTURY-YEAR               PIC 9(04) VALUE ZEROS.
038100 01  WS-SYSTEM-TIME                    PIC 9(08) VALUE ZEROS.
038200 01  WS-TIME-FORMATTED REDEFINES WS-SYSTEM-TIME.
038300     05  WS-SYS-HH                     PIC 9(02).
038400     05  WS-SYS-MN                     PIC 9(02).
038500     05  WS-SYS-SS                     PIC 9(02).
038600     05  WS-SYS-HS                     PIC 9(02).
038700*-----------------------------------------------------------------*
038800*                      LINKAGE SECTION                            *
038900*-----------------------------------------------------------------*
039000 LINKAGE SECTION.
039100 01  LK-PARM-AREA.
039200     05  LK-PARM-LEN                   PIC S9(04) COMP.
039300     05  LK-PARM-TEXT                  PIC X(250).
039400*================================================================*
039500 PROCEDURE                       DIVISION USING LK-PARM-AREA.
039600*================================================================*
039700*----------------------------------------------------------------*
039800 0000-MAIN-PROCESS               SECTION.
039900*----------------------------------------------------------------*
040000     PERFORM 1000-INITIALIZE.
040100     PERFORM 2000-PARSE-LOG-FILE.
040200     PERFORM 4000-COMPUTE-DURATION-STATS.
040300     PERFORM 5000-BUILD-SUMMARY-RECORD.
040400     PERFORM 6000-EXECUTIONS-CHECK-AND-APPEND.
040500     PERFORM 7000-PRINT-RUN-REPORT.
040600     PERFORM 9500-FINALIZE.
040700     STOP RUN.
040800*----------------------------------------------------------------*
040900 0000-99-EXIT.                   EXIT.
041000*----------------------------------------------------------------*
041100
041200*----------------------------------------------------------------*
041300 1000-INITIALIZE                 SECTION.
041400*----------------------------------------------------------------*
041500     PERFORM 9000-GET-DATE-TIME.
041600     PERFORM 1100-ACCEPT-RUN-PARAMETERS.
041700
041800     OPEN INPUT LOG-FILE.
041900     PERFORM 8100-TEST-FS-LOGFILE.
042000
042100     PERFORM 2100-READ-LOG-LINE.
042200*----------------------------------------------------------------*
042300 1000-99-EXIT.                   EXIT.
042400*----------------------------------------------------------------*
042500
042600*----------------------------------------------------------------*
042700 1100-ACCEPT-RUN-PARAMETERS      SECTION.
042800*----------------------------------------------------------------*
042900*EXEC PARM STRING IS '/' DELIMITED - LOG DSNAME, HOST NAME,
043000*CLEAN FLAG, COMMIT ID.  THIS REPLACES Runner.main'S ARGV
043100*PARSING WITH THE JCL-STYLE PARM THIS SHOP USES EVERYWHERE ELSE.
043200     UNSTRING LK-PARM-TEXT DELIMITED BY '/'
043300         INTO WS-LOGFILE-DSNAME
043400              WS-HOSTNAME-PARM
043500              WS-CLEAN-PARM
043600              WS-COMMIT-PARM
043700     END-UNSTRING.
043800
043900*CLEAN FLAG IS PARSED CASE-INSENSITIVELY - 'TRUE' IN ANY MIX OF
044000*UPPER/LOWER CASE MEANS CLEAN, ANYTHING ELSE MEANS NOT CLEAN.
044100*THE ACTUAL SUM-CLEAN INDICATOR IS SET LATER, IN 5000, ONCE
044200*WS-SUMMARY-REG HAS BEEN INITIALIZED FOR THE RUN.
044300     MOVE WS-CLEAN-PARM              TO WS-CLEAN-PARM-UC.
044400     INSPECT WS-CLEAN-PARM-UC CONVERTING
044500         'abcdefghijklmnopqrstuvwxyz'
044600         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
044700*----------------------------------------------------------------*
044800 1100-99-EXIT.                   EXIT.
044900*----------------------------------------------------------------*
045000
045100*----------------------------------------------------------------*
045200 2000-PARSE-LOG-FILE              SECTION.
045300*----------------------------------------------------------------*
045400*ONE PASS DOWN THE LOG.  A LINE THAT LOOKS LIKE A HEADER STARTS
045500*A NEW LOG-RECORD (FINALIZING WHATEVER RECORD WAS OPEN); ANY
045600*OTHER LINE IS FOLDED INTO THE MESSAGE OF THE RECORD IN PROGRESS.
045700     PERFORM 2050-PROCESS-ONE-LINE UNTIL LOGFILE-EOF.
045800
045900*THE LAST RECORD IN THE FILE NEVER SAW A FOLLOWING HEADER LINE
046000*TO TRIGGER ITS FINALIZATION - CLOSE IT OUT HERE.
046100     IF NOT WS-FIRST-RECORD
046200         PERFORM 2500-FINALIZE-CURRENT-RECORD
046300     END-IF.
046400
046500     CLOSE LOG-FILE.
046600
046700*SPEC CALLS FOR AT LEAST ONE LOG-RECORD REPORTING THE OPENDATA
046800*VERSION, AND AT LEAST ONE LOG-RECORD OVERALL - 03/11/26 TMK
046900*ODLB-0042 ADDED, BOTH WERE FALLING THROUGH SILENTLY BEFORE.
047000     IF NOT WS-VERSION-ALREADY-FOUND
047100         MOVE 'ODLB0093'      TO WRK-ERROR-CODE
047200         MOVE 'NO OPENDATA VERSION IN LOG'
047300                              TO WRK-ERROR-MSG
047400         PERFORM 9999-CALL-ABEND-PGM
047500     END-IF.
047600     IF WS-RECORD-COUNT = ZERO
047700         MOVE 'ODLB0094'      TO WRK-ERROR-CODE
047800         MOVE 'ZERO LOG RECORDS PARSED'
047900                              TO WRK-ERROR-MSG
048000         PERFORM 9999-CALL-ABEND-PGM
048100     END-IF.
048200*----------------------------------------------------------------*
048300 2000-99-EXIT.                   EXIT.
048400*----------------------------------------------------------------*
048500
048600*----------------------------------------------------------------*
048700 2050-PROCESS-ONE-LINE            SECTION.
048800*----------------------------------------------------------------*
048900     ADD 1                        TO WS-LINE-COUNT.
049000     PERFORM 2200-CLASSIFY-LOG-LINE.
049100     PERFORM 2100-READ-LOG-LINE.
049200*----------------------------------------------------------------*
049300 2050-99-EXIT.                   EXIT.
049400*----------------------------------------------------------------*
049500
049600*----------------------------------------------------------------*
049700 2100-READ-LOG-LINE               SECTION.
049800*----------------------------------------------------------------*
049900     READ LOG-FILE
050000         AT END
050100             MOVE 'END'           TO WS-EOF-LOGFILE
050200         NOT AT END
050300             PERFORM 8100-TEST-FS-LOGFILE
050400     END-READ.
050500*----------------------------------------------------------------*
050600 2100-99-EXIT.                   EXIT.
050700*----------------------------------------------------------------*
050800
050900*----------------------------------------------------------------*
051000 2200-CLASSIFY-LOG-LINE           SECTION.
051100*----------------------------------------------------------------*
051200*A HEADER LINE STARTS WITH A TWO DIGIT DAY, A SPACE, A THREE
051300*LETTER MONTH ABBREVIATION AND A SPACE - "DD MMM YYYY ...".
051400*ANYTHING ELSE IS A CONTINUATION OF THE CURRENT MESSAGE (STACK
051500*TRACE LINES AND THE LIKE).
051600     IF LOG-LINE(1:2)  IS NUMERIC
051700        AND LOG-LINE(3:1) = SPACE
051800        AND LOG-LINE(4:3) IS ALPHA-CHARS
051900        AND LOG-LINE(7:1) = SPACE
052000         IF NOT WS-FIRST-RECORD
052100             PERFORM 2500-FINALIZE-CURRENT-RECORD
052200         END-IF
052300         PERFORM 2300-START-NEW-RECORD
052400     ELSE
052500         IF NOT WS-FIRST-RECORD
052600             PERFORM 2400-APPEND-CONTINUATION-LINE
052700         ELSE
052800             MOVE 'ODLB0092'      TO WRK-ERROR-CODE
052900             MOVE 'CONTINUATION BEFORE 1ST REC'
053000                                  TO WRK-ERROR-MSG
053100             PERFORM 9999-CALL-ABEND-PGM
053200         END-IF
053300     END-IF.
053400*----------------------------------------------------------------*
053500 2200-99-EXIT.                   EXIT.
053600*----------------------------------------------------------------*
053700
053800*----------------------------------------------------------------*
053900 2300-START-NEW-RECORD            SECTION.
054000*----------------------------------------------------------------*
054100     MOVE SPACES                 TO WS-CURR-LOG-RECORD.
054200     MOVE ZEROS                  TO REC-DAY REC-YEAR REC-HOUR
054300                                     REC-MINUTE REC-SECOND
054400                                     REC-MILLIS REC-LINE-NUM.
054500     PERFORM 2320-PARSE-RECORD-HEADER.
054600     MOVE 'N'                    TO WS-FIRST-RECORD-SW.
054700*----------------------------------------------------------------*
054800 2300-99-EXIT.                   EXIT.
054900*----------------------------------------------------------------*
055000
055100*----------------------------------------------------------------*
055200 2320-PARSE-RECORD-HEADER         SECTION.
055300*----------------------------------------------------------------*
055400*FIXED POSITIONS FOR THE DATE/TIME - "DD MMM YYYY HH:MM:SS:MMM".
055500     MOVE LOG-LINE(1:2)          TO REC-DAY.
055600     MOVE LOG-LINE(4:3)          TO REC-MONTH.
055700     MOVE LOG-LINE(8:4)          TO REC-YEAR.
055800     MOVE LOG-LINE(13:2)         TO REC-HOUR.
055900     MOVE LOG-LINE(16:2)         TO REC-MINUTE.
056000     MOVE LOG-LINE(19:2)         TO REC-SECOND.
056100     MOVE LOG-LINE(22:3)         TO REC-MILLIS.
056200
056300*REST OF THE LINE - "LEVEL [THREAD] (CLASSNAME:LINE) MESSAGE".
056400     MOVE LOG-LINE(26:475)       TO WS-SCAN-REMAINDER.
056500
056600     UNSTRING WS-SCAN-REMAINDER DELIMITED BY SPACE
056700         INTO REC-LEVEL
056800     END-UNSTRING.
056900
057000*THREAD NAME SITS BETWEEN '[' AND ']' - ONE UNSTRING WITH BOTH
057100*AS ALTERNATE DELIMITERS PICKS IT OUT IN ONE PASS.
057200     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '[' OR ']'
057300         INTO WS-PAREN-WORK
057400              REC-THREAD
057500     END-UNSTRING.
057600
057700*CLASSNAME AND SOURCE LINE SIT IN "(CLASSNAME:LINE)" - THE
057800*POINTER IS LEFT SITTING RIGHT AFTER THE CLOSING ')', WHICH IS
057900*WHERE THE MESSAGE TEXT BEGINS.
058000     MOVE 1                      TO WS-SCAN-PTR.
058100     UNSTRING WS-SCAN-REMAINDER DELIMITED BY '(' OR ':' OR ')'
058200         INTO WS-PAREN-WORK
058300              REC-CLASSNAME
058400              WS-LINE-NUM-TEXT
058500         WITH POINTER WS-SCAN-PTR
058600     END-UNSTRING.
058700
058800     MOVE WS-LINE-NUM-TEXT       TO REC-LINE-NUM.
058900     MOVE WS-SCAN-REMAINDER(WS-SCAN-PTR:) TO REC-MESSAGE.
059000*----------------------------------------------------------------*
059100 2320-99-EXIT.                   EXIT.
059200*----------------------------------------------------------------*
059300
059400*----------------------------------------------------------------*
059500 2400-APPEND-CONTINUATION-LINE    SECTION.
059600*----------------------------------------------------------------*
059700*THE SPLICE POINT IS THE END OF THE MESSAGE TEXT ALREADY STORED,
059800*NOT THE FIRST BLANK IN IT - MOST MESSAGES ARE MULTI-WORD, SO
059900*SCAN BACKWARD FROM THE END OF THE FIELD FOR THE LAST NON-BLANK
060000*CHARACTER INSTEAD OF FORWARD FOR THE FIRST BLANK ONE - 03/11/26
060100*TMK ODLB-0043 FIXED, THE OLD FORWARD SCAN OVERWROTE EVERYTHING
060200*PAST THE FIRST WORD OF THE ORIGINAL MESSAGE.
060300     PERFORM 2405-STEP-SCAN-PTR
060400         VARYING WS-SCAN-PTR FROM 2000 BY -1
060500         UNTIL WS-SCAN-PTR < 1
060600            OR REC-MESSAGE(WS-SCAN-PTR:1) NOT = SPACE.
060700     ADD 1                       TO WS-SCAN-PTR.
060800     IF WS-SCAN-PTR < 1998
060900         MOVE ' | '               TO REC-MESSAGE(WS-SCAN-PTR:3)
061000         MOVE LOG-LINE            TO
061100                 REC-MESSAGE(WS-SCAN-PTR + 3:)
061200     END-IF.
061300*----------------------------------------------------------------*
061400 2400-99-EXIT.                   EXIT.
061500*----------------------------------------------------------------*
061600
061700*----------------------------------------------------------------*
061800 2405-STEP-SCAN-PTR               SECTION.
061900*----------------------------------------------------------------*
062000*NO BODY - THE VARYING/UNTIL CLAUSE ON THE PERFORM DOES ALL THE
062100*WORK; THIS PARAGRAPH JUST GIVES THE LOOP A NAME TO PERFORM.
062200     CONTINUE.
062300*----------------------------------------------------------------*
062400 2405-99-EXIT.                   EXIT.
062500*----------------------------------------------------------------*
062600
062700*----------------------------------------------------------------*
062800 2500-FINALIZE-CURRENT-RECORD     SECTION.
062900*----------------------------------------------------------------*
063000     ADD 1                       TO WS-RECORD-COUNT.
063100     PERFORM 2540-TABULATE-LEVEL.
063200     PERFORM 2550-TRACK-TIMESTAMP-RANGE.
063300     PERFORM 2560-CHECK-VERSION-MESSAGE.
063400     PERFORM 2600-EXTRACT-REQUEST-TIMING.
063500*----------------------------------------------------------------*
063600 2500-99-EXIT.                   EXIT.
063700*----------------------------------------------------------------*
063800
063900*----------------------------------------------------------------*
064000 2540-TABULATE-LEVEL              SECTION.
064100*----------------------------------------------------------------*
064200*LEVEL/CLASS CLASSIFICATION IS EXACT, CASE-SENSITIVE EQUALITY -
064300*THE 88-LEVELS IN ODLBRC01 DO THE COMPARE.
064400     IF REC-IS-ERROR
064500         ADD 1                   TO WS-ERROR-COUNT
064600     END-IF.
064700     IF REC-IS-WARN
064800         ADD 1                   TO WS-WARN-COUNT
064900     END-IF.
065000     IF REC-IS-INFO
065100         ADD 1                   TO WS-INFO-COUNT
065200     END-IF.
065300     IF REC-IS-SPRING-TIMER
065400         ADD 1                   TO WS-SPRING-TIMER-COUNT
065500     END-IF.
065600*----------------------------------------------------------------*
065700 2540-99-EXIT.                   EXIT.
065800*----------------------------------------------------------------*
065900
066000*----------------------------------------------------------------*
066100 2550-TRACK-TIMESTAMP-RANGE       SECTION.
066200*----------------------------------------------------------------*
066300*BUILD A SINGLE SORTABLE NUMERIC KEY (YYYYMMDDHHMMSSMMM) SO THE
066400*EARLIEST/LATEST RECORD CAN BE FOUND WITH A PLAIN COMPARE.
066500     PERFORM 2405-STEP-SCAN-PTR
066600         VARYING WS-MTH-IDX FROM 1 BY 1
066700         UNTIL WS-MTH-IDX > 12
066800            OR WS-MONTH-NAME-ENTRY(WS-MTH-IDX) = REC-MONTH.
066900     IF WS-MTH-IDX > 12
067000         MOVE 1                  TO WS-MONTH-NUMBER
067100     ELSE
067200         MOVE WS-MTH-IDX         TO WS-MONTH-NUMBER
067300     END-IF.
067400
067500*REC-CLOCK-KEY (ODLBRC01) IS ALREADY HH/MM/SS/MMM PACKED AS ONE
067600*NUMERIC FIELD - JUST PREFIX YEAR/MONTH/DAY ONTO IT.
067700     COMPUTE WS-CURR-TS-KEY =
067800               (REC-YEAR         * 10000000000000)
067900             + (WS-MONTH-NUMBER  *   100000000000)
068000             + (REC-DAY          *     1000000000)
068100             +  REC-CLOCK-KEY.
068200
068300     IF WS-RECORD-COUNT = 1
068400         MOVE WS-CURR-TS-KEY     TO WS-MIN-TS-KEY WS-MAX-TS-KEY
068500         MOVE REC-DAY            TO WS-MIN-DAY    WS-MAX-DAY
068600         MOVE REC-MONTH          TO WS-MIN-MONTH  WS-MAX-MONTH
068700         MOVE REC-YEAR           TO WS-MIN-YEAR   WS-MAX-YEAR
068800         MOVE REC-HOUR           TO WS-MIN-HOUR   WS-MAX-HOUR
068900         MOVE REC-MINUTE         TO WS-MIN-MINUTE WS-MAX-MINUTE
069000         MOVE REC-SECOND         TO WS-MIN-SECOND WS-MAX-SECOND
069100         MOVE REC-MILLIS         TO WS-MIN-MILLIS WS-MAX-MILLIS
069200     ELSE
069300         IF WS-CURR-TS-KEY < WS-MIN-TS-KEY
069400             MOVE WS-CURR-TS-KEY TO WS-MIN-TS-KEY
069500             MOVE REC-DAY        TO WS-MIN-DAY
069600             MOVE REC-MONTH      TO WS-MIN-MONTH
069700             MOVE REC-YEAR       TO WS-MIN-YEAR
069800             MOVE REC-HOUR       TO WS-MIN-HOUR
069900             MOVE REC-MINUTE     TO WS-MIN-MINUTE
070000             MOVE REC-SECOND     TO WS-MIN-SECOND
070100             MOVE REC-MILLIS     TO WS-MIN-MILLIS
070200         END-IF
070300         IF WS-CURR-TS-KEY > WS-MAX-TS-KEY
070400             MOVE WS-CURR-TS-KEY TO WS-MAX-TS-KEY
070500             MOVE REC-DAY        TO WS-MAX-DAY
070600             MOVE REC-MONTH      TO WS-MAX-MONTH
070700             MOVE REC-YEAR       TO WS-MAX-YEAR
070800             MOVE REC-HOUR       TO WS-MAX-HOUR
070900             MOVE REC-MINUTE     TO WS-MAX-MINUTE
071000             MOVE REC-SECOND     TO WS-MAX-SECOND
071100             MOVE REC-MILLIS     TO WS-MAX-MILLIS
071200         END-IF
071300     END-IF.
071400*----------------------------------------------------------------*
071500 2550-99-EXIT.                   EXIT.
071600*----------------------------------------------------------------*
071700
071800*----------------------------------------------------------------*
071900 2560-CHECK-VERSION-MESSAGE       SECTION.
072000*----------------------------------------------------------------*
072100*THE OPENDATA VERSION IS LOGGED ONCE, EARLY, AS A MESSAGE
072200*CONTAINING THE LITERAL "Opendata [version=" FOLLOWED BY THE
072300*VERSION STRING AND A CLOSING BRACKET.  ONLY THE FIRST OCCURRENCE
072400*IN THE FILE COUNTS - 03/11/26 TMK ODLB-0041 REWORKED, THE OLD
072500*SCAN WAS HUNTING FOR TEXT THE APPLICATION NEVER WRITES.
072600     IF NOT WS-VERSION-ALREADY-FOUND
072700         INSPECT REC-MESSAGE TALLYING WS-VERSION-TAG-COUNT
072800                 FOR ALL 'Opendata [version='
072900         IF WS-VERSION-TAG-COUNT > 0
073000             UNSTRING REC-MESSAGE DELIMITED BY 'Opendata [version='
073100                 INTO WS-PAREN-WORK
073200                      WS-BRACKET-WORK
073300             END-UNSTRING
073400             UNSTRING WS-BRACKET-WORK DELIMITED BY ']'
073500                 INTO WS-VERSION-TEXT
073600             END-UNSTRING
073700             SET WS-VERSION-ALREADY-FOUND TO TRUE
073800         END-IF
073900     END-IF.
074000*----------------------------------------------------------------*
074100 2560-99-EXIT.                   EXIT.
074200*----------------------------------------------------------------*
074300
074400*----------------------------------------------------------------*
074500 2600-EXTRACT-REQUEST-TIMING      SECTION.
074600*----------------------------------------------------------------*
074700*03/11/26 TMK ODLB-0047 A SpringTimerFilter LINE THAT DOES NOT
074800*MATCH THE "took (DURATION) ms" PATTERN MUST YIELD NO
074900*REQUEST-DATA AT ALL, NOT A ZERO-MS ENTRY - A FAILED PARSE LEAVES
075000*WS-DURATION-TEXT BLANK, SO ONLY STORE THE ENTRY WHEN 2620 ACTUALLY
075100*FOUND A DURATION.  OTHERWISE THE BOGUS ZEROES WERE DRAGGING DOWN
075200*THE MIN/AVERAGE/MEDIAN/SATISFACTION FIGURES.
075300     IF REC-IS-SPRING-TIMER
075400         PERFORM 2620-PARSE-REQUEST-MESSAGE
075500         IF WS-DURATION-TEXT NOT = SPACES
075600             IF WS-DURATION-COUNT > 19999
075700                 MOVE 'ODLB0091'      TO WRK-ERROR-CODE
075800                 MOVE 'DURATION TABLE OVERFLOW'
075900                                      TO WRK-ERROR-MSG
076000                 PERFORM 9999-CALL-ABEND-PGM
076100             END-IF
076200             ADD 1                   TO WS-DURATION-COUNT
076300             MOVE REQ-DURATION-MS    TO
076400                     WS-DURATION-ENTRY(WS-DURATION-COUNT)
076500         END-IF
076600     END-IF.
076700*----------------------------------------------------------------*
076800 2600-99-EXIT.                   EXIT.
076900*----------------------------------------------------------------*
077000
077100*----------------------------------------------------------------*
077200 2620-PARSE-REQUEST-MESSAGE       SECTION.
077300*----------------------------------------------------------------*
077400*A SpringTimerFilter MESSAGE READS "for Spring Action [METHOD:
077500*URL-PATH] took (DURATION) ms" - PEEL THE LITERAL WRAPPER OFF ONE
077600*PIECE AT A TIME SO ONLY THE THREE FIELD VALUES REMAIN -
077700*03/11/26 TMK ODLB-0041 REWORKED, THE OLD SCAN TOOK THE FIRST
077800*TWO BLANK-DELIMITED WORDS OF THE MESSAGE (NOT THE METHOD/PATH)
077900*AND LEFT THE PARENS AND BLANKS IN THE DURATION TEXT.
078000     MOVE SPACES                 TO WS-CURR-REQUEST.
078100     UNSTRING REC-MESSAGE DELIMITED BY 'for Spring Action ['
078200         INTO WS-PAREN-WORK
078300              WS-SCAN-REMAINDER
078400     END-UNSTRING.
078500     UNSTRING WS-SCAN-REMAINDER DELIMITED BY ':'
078600         INTO REQ-METHOD
078700              WS-BRACKET-WORK
078800     END-UNSTRING.
078900     UNSTRING WS-BRACKET-WORK DELIMITED BY ']'
079000         INTO REQ-URL-PATH
079100              WS-PAREN-WORK
079200     END-UNSTRING.
079300
079400*DURATION SITS BETWEEN THE LITERAL PARENS IN "... took (123) ms".
079500     UNSTRING WS-PAREN-WORK DELIMITED BY '('
079600         INTO WS-SCAN-REMAINDER
079700              WS-BRACKET-WORK
079800     END-UNSTRING.
079900     UNSTRING WS-BRACKET-WORK DELIMITED BY ')'
080000         INTO WS-DURATION-TEXT
080100     END-UNSTRING.
080200
080300     IF WS-DURATION-TEXT = SPACES
080400         MOVE ZEROS               TO REQ-DURATION-MS
080500     ELSE
080600         MOVE WS-DURATION-TEXT    TO REQ-DURATION-MS
080700     END-IF.
080800*----------------------------------------------------------------*
080900 2620-99-EXIT.                   EXIT.
081000*----------------------------------------------------------------*
081100
081200*----------------------------------------------------------------*
081300 4000-COMPUTE-DURATION-STATS      SECTION.
081400*----------------------------------------------------------------*
081500     IF WS-DURATION-COUNT > 0
081600         PERFORM 4100-SORT-DURATION-TABLE
081700         PERFORM 4200-SCAN-MIN-MAX-SUM
081800         PERFORM 4300-COMPUTE-AVERAGE-AND-MEDIAN
081900         PERFORM 4400-COMPUTE-SATISFACTION-COUNTS
082000     ELSE
082100         MOVE 'ODLB0095'      TO WRK-ERROR-CODE
082200         MOVE 'ZERO REQUEST-DATA ENTRIES'
082300                              TO WRK-ERROR-MSG
082400         PERFORM 9999-CALL-ABEND-PGM
082500     END-IF.
082600*----------------------------------------------------------------*
082700 4000-99-EXIT.                   EXIT.
082800*----------------------------------------------------------------*
082900
083000*----------------------------------------------------------------*
083100 4100-SORT-DURATION-TABLE         SECTION.
083200*----------------------------------------------------------------*
083300*CLASSIC OUT-OF-LINE BUBBLE SORT - THIS SHOP HAS NEVER PUT THE
083400*SORT VERB ON AN IN-MEMORY TABLE, ONLY ON WHOLE FILES, SO THE
083500*MEDIAN CALCULATION SORTS THE TABLE BY HAND, ASCENDING.
083600     MOVE ZERO                   TO WS-DUR-ACCUM.
083700     PERFORM 4110-BUBBLE-ONE-PASS
083800         VARYING WS-DUR-ACCUM FROM 1 BY 1
083900         UNTIL WS-DUR-ACCUM >= WS-DURATION-COUNT.
084000*----------------------------------------------------------------*
084100 4100-99-EXIT.                   EXIT.
084200*----------------------------------------------------------------*
084300
084400*----------------------------------------------------------------*
084500 4110-BUBBLE-ONE-PASS             SECTION.
084600*----------------------------------------------------------------*
084700     SET WS-DUR-IDX              TO 1.
084800     PERFORM 4120-BUBBLE-COMPARE-SWAP
084900         VARYING WS-DUR-IDX FROM 1 BY 1
085000         UNTIL WS-DUR-IDX >= WS-DURATION-COUNT.
085100*----------------------------------------------------------------*
085200 4110-99-EXIT.                   EXIT.
085300*----------------------------------------------------------------*
085400
085500*----------------------------------------------------------------*
085600 4120-BUBBLE-COMPARE-SWAP         SECTION.
085700*----------------------------------------------------------------*
085800     IF WS-DURATION-ENTRY(WS-DUR-IDX) >
085900        WS-DURATION-ENTRY(WS-DUR-IDX + 1)
086000         MOVE WS-DURATION-ENTRY(WS-DUR-IDX)     TO
086100                 WS-DURATION-TEXT
086200         MOVE WS-DURATION-ENTRY(WS-DUR-IDX + 1) TO
086300                 WS-DURATION-ENTRY(WS-DUR-IDX)
086400         MOVE WS-DURATION-TEXT                  TO
086500                 WS-DURATION-ENTRY(WS-DUR-IDX + 1)
086600     END-IF.
086700*----------------------------------------------------------------*
086800 4120-99-EXIT.                   EXIT.
086900*----------------------------------------------------------------*
087000
087100*----------------------------------------------------------------*
087200 4200-SCAN-MIN-MAX-SUM            SECTION.
087300*----------------------------------------------------------------*
087400*TABLE IS SORTED ASCENDING NOW, SO MIN/MAX ARE JUST THE END
087500*ENTRIES - THE SUM STILL NEEDS A FULL PASS.
087600     MOVE WS-DURATION-ENTRY(1)             TO WS-STAT-MIN.
087700     MOVE WS-DURATION-ENTRY(WS-DURATION-COUNT) TO WS-STAT-MAX.
087800     MOVE ZEROS                            TO WS-STAT-SUM.
087900     SET WS-DUR-IDX                        TO 1.
088000     PERFORM 4210-ADD-ONE-ENTRY
088100         VARYING WS-DUR-IDX FROM 1 BY 1
088200         UNTIL WS-DUR-IDX > WS-DURATION-COUNT.
088300*----------------------------------------------------------------*
088400 4200-99-EXIT.                   EXIT.
088500*----------------------------------------------------------------*
088600
088700*----------------------------------------------------------------*
088800 4210-ADD-ONE-ENTRY               SECTION.
088900*----------------------------------------------------------------*
089000     ADD WS-DURATION-ENTRY(WS-DUR-IDX)      TO WS-STAT-SUM.
089100*----------------------------------------------------------------*
089200 4210-99-EXIT.                   EXIT.
089300*----------------------------------------------------------------*
089400
089500*----------------------------------------------------------------*
089600 4300-COMPUTE-AVERAGE-AND-MEDIAN  SECTION.
089700*----------------------------------------------------------------*
089800     COMPUTE WS-STAT-AVERAGE ROUNDED =
089900             WS-STAT-SUM / WS-DURATION-COUNT.
090000
090100*MEDIAN - EVEN COUNT AVERAGES THE TWO MIDDLE ENTRIES, ODD COUNT
090200*TAKES THE SINGLE MIDDLE ENTRY.  TABLE IS 1-BASED, SO THE 0-
090300*BASED FORMULAS IN THE SPEC BECOME +1 HERE.
090400     DIVIDE WS-DURATION-COUNT BY 2
090500         GIVING WS-STAT-MID-INDEX
090600         REMAINDER WS-RATE-NUM.
090700     IF WS-RATE-NUM = 0
090800         COMPUTE WS-STAT-MID-INDEX-2 = WS-STAT-MID-INDEX + 1
090900         COMPUTE WS-STAT-MEDIAN ROUNDED =
091000                 (WS-DURATION-ENTRY(WS-STAT-MID-INDEX) +
091100                  WS-DURATION-ENTRY(WS-STAT-MID-INDEX-2)) / 2
091200     ELSE
091300         COMPUTE WS-STAT-MID-INDEX = WS-STAT-MID-INDEX + 1
091400         MOVE WS-DURATION-ENTRY(WS-STAT-MID-INDEX) TO
091500                 WS-STAT-MEDIAN
091600     END-IF.
091700*----------------------------------------------------------------*
091800 4300-99-EXIT.                   EXIT.
091900*----------------------------------------------------------------*
092000
092100*----------------------------------------------------------------*
092200 4400-COMPUTE-SATISFACTION-COUNTS SECTION.
092300*----------------------------------------------------------------*
092400*EACH TABLE ENTRY IS MOVED INTO WS-CURR-REQUEST SO THE 88-LEVELS
092500*ON REQ-DURATION-MS (SEE ODLBRQ01) DO THE APDEX CLASSIFICATION -
092600*SATISFIED <= 100 MS, TOLERANT 101-1000 MS, ELSE FRUSTRATED.
092700     SET WS-DUR-IDX                        TO 1.
092800     PERFORM 4410-SCORE-ONE-ENTRY
092900         VARYING WS-DUR-IDX FROM 1 BY 1
093000         UNTIL WS-DUR-IDX > WS-DURATION-COUNT.
093100*----------------------------------------------------------------*
093200 4400-99-EXIT.                   EXIT.
093300*----------------------------------------------------------------*
093400
093500*----------------------------------------------------------------*
093600 4410-SCORE-ONE-ENTRY             SECTION.
093700*----------------------------------------------------------------*
093800     MOVE WS-DURATION-ENTRY(WS-DUR-IDX)    TO REQ-DURATION-MS.
093900     IF REQ-IS-SATISFIED
094000         ADD 1                   TO WS-SATISFIED-COUNT
094100     ELSE
094200         IF REQ-IS-TOLERANT
094300             ADD 1               TO WS-TOLERANT-COUNT
094400         ELSE
094500             ADD 1               TO WS-FRUSTRATED-COUNT
094600         END-IF
094700     END-IF.
094800*----------------------------------------------------------------*
094900 4410-99-EXIT.                   EXIT.
095000*----------------------------------------------------------------*
095100
095200*----------------------------------------------------------------*
095300 5000-BUILD-SUMMARY-RECORD        SECTION.
095400*----------------------------------------------------------------*
095500     MOVE ZEROS                  TO WS-SUMMARY-REG.
095600     MOVE SPACES                 TO WS-SUMMARY-REG.
095700     MOVE WS-HOSTNAME-PARM       TO SUM-SERVER OF WS-SUMMARY-REG.
095800     MOVE WS-VERSION-TEXT       TO SUM-ODEE-VERSION OF
095900                                    WS-SUMMARY-REG.
096000     IF WS-CLEAN-PARM-UC(1:4) = 'TRUE'
096100         SET SUM-CLEAN-YES OF WS-SUMMARY-REG       TO TRUE
096200     ELSE
096300         SET SUM-CLEAN-NO OF WS-SUMMARY-REG        TO TRUE
096400     END-IF.
096500     MOVE WS-COMMIT-PARM         TO SUM-COMMIT OF WS-SUMMARY-REG.
096600     MOVE WS-LINE-COUNT          TO SUM-LINES OF WS-SUMMARY-REG.
096700     MOVE WS-RECORD-COUNT        TO SUM-RECORDS OF WS-SUMMARY-REG.
096800     MOVE WS-ERROR-COUNT         TO SUM-ERRORS OF WS-SUMMARY-REG.
096900     MOVE WS-WARN-COUNT          TO SUM-WARNS OF WS-SUMMARY-REG.
097000     MOVE WS-INFO-COUNT          TO SUM-INFOS OF WS-SUMMARY-REG.
097100     MOVE WS-SPRING-TIMER-COUNT   TO SUM-SPRING-TIMERS OF
097200                                    WS-SUMMARY-REG.
097300     MOVE WS-STAT-MIN            TO SUM-MIN OF WS-SUMMARY-REG.
097400     MOVE WS-STAT-MAX            TO SUM-MAX OF WS-SUMMARY-REG.
097500     MOVE WS-STAT-SUM            TO SUM-SUM OF WS-SUMMARY-REG.
097600     MOVE WS-STAT-AVERAGE        TO SUM-AVERAGE OF WS-SUMMARY-REG.
097700     MOVE WS-STAT-MEDIAN         TO SUM-MEDIAN OF WS-SUMMARY-REG.
097800     MOVE WS-SATISFIED-COUNT     TO SUM-SATISFIED OF WS-SUMMARY-REG.
097900     MOVE WS-TOLERANT-COUNT      TO SUM-TOLERANT OF WS-SUMMARY-REG.
098000     PERFORM 5100-FORMAT-SUMMARY-TIMESTAMP.
098100*----------------------------------------------------------------*
098200 5000-99-EXIT.                   EXIT.
098300*----------------------------------------------------------------*
098400
098500*----------------------------------------------------------------*
098600 5100-FORMAT-SUMMARY-TIMESTAMP    SECTION.
098700*----------------------------------------------------------------*
098800*PERSISTED FORMAT IS "yyyy-MM-dd HH:mm:ss.SSSSSSS XXX" - THE
098900*LOG ONLY CARRIES MILLISECONDS, SO THE FRACTION IS PADDED OUT
099000*TO 7 DIGITS WITH TRAILING ZEROS AND THE ZONE IS THIS SHOP'S
099100*STANDING BATCH-WINDOW ZONE, SINCE THE LOG ITSELF CARRIES NONE.
099200     PERFORM 2405-STEP-SCAN-PTR
099300         VARYING WS-MTH-IDX FROM 1 BY 1
099400         UNTIL WS-MTH-IDX > 12
099500            OR WS-MONTH-NAME-ENTRY(WS-MTH-IDX) = WS-MIN-MONTH.
099600     IF WS-MTH-IDX > 12
099700         MOVE 1                  TO WS-MIN-MONTH-NUM
099800     ELSE
099900         MOVE WS-MTH-IDX         TO WS-MIN-MONTH-NUM
100000     END-IF.
100100
100200     PERFORM 2405-STEP-SCAN-PTR
100300         VARYING WS-MTH-IDX FROM 1 BY 1
100400         UNTIL WS-MTH-IDX > 12
100500            OR WS-MONTH-NAME-ENTRY(WS-MTH-IDX) = WS-MAX-MONTH.
100600     IF WS-MTH-IDX > 12
100700         MOVE 1                  TO WS-MAX-MONTH-NUM
100800     ELSE
100900         MOVE WS-MTH-IDX         TO WS-MAX-MONTH-NUM
101000     END-IF.
101100
101200     STRING WS-MIN-YEAR   '-' WS-MIN-MONTH-NUM '-'
101300            WS-MIN-DAY ' '
101400            WS-MIN-HOUR ':' WS-MIN-MINUTE ':' WS-MIN-SECOND '.'
101500            WS-MIN-MILLIS '0000 UTC'
101600            DELIMITED BY SIZE INTO SUM-START OF WS-SUMMARY-REG.
101700
101800     STRING WS-MAX-YEAR   '-' WS-MAX-MONTH-NUM '-'
101900            WS-MAX-DAY ' '
102000            WS-MAX-HOUR ':' WS-MAX-MINUTE ':' WS-MAX-SECOND '.'
102100            WS-MAX-MILLIS '0000 UTC'
102200            DELIMITED BY SIZE INTO SUM-END OF WS-SUMMARY-REG.
102300*----------------------------------------------------------------*
102400 5100-99-EXIT.                   EXIT.
102500*----------------------------------------------------------------*
102600
102700*----------------------------------------------------------------*
102800 6000-EXECUTIONS-CHECK-AND-APPEND SECTION.
102900*----------------------------------------------------------------*
103000     PERFORM 6100-SCAN-EXECUTIONS-FILE.
103100     IF NOT WS-DUP-RUN-FOUND
103200         PERFORM 6200-APPEND-EXECUTIONS-ROW
103300     END-IF.
103400*----------------------------------------------------------------*
103500 6000-99-EXIT.                   EXIT.
103600*----------------------------------------------------------------*
103700
103800*----------------------------------------------------------------*
103900 6100-SCAN-EXECUTIONS-FILE        SECTION.
104000*----------------------------------------------------------------*
104100*ONE PASS FROM TOP TO BOTTOM OF THE EXECUTIONS FILE DOES DOUBLE
104200*DUTY - IT LOOKS FOR A ROW ALREADY POSTED FOR THIS SERVER,
104300*VERSION AND START TIMESTAMP, AND IT FINDS THE HIGHEST SUM-ID
104400*ON FILE SO FAR SO 6200 KNOWS THE NEXT ONE TO USE.  NO ROW-COUNT
104500*CAP - THE FILE IS READ START TO END, HOWEVER LONG IT IS.
104600     MOVE ZEROS                  TO WS-MAX-ID-FOUND.
104700     MOVE 'N'                    TO WS-DUP-RUN-SW.
104800     MOVE 'NO '                  TO WS-EOF-EXECFILE.
104900
105000     OPEN INPUT EXEC-FILE.
105100     PERFORM 8200-TEST-FS-EXECFILE.
105200
105300     PERFORM 6120-READ-ONE-EXEC-ROW UNTIL EXECFILE-EOF.
105400
105500     CLOSE EXEC-FILE.
105600     COMPUTE WS-NEXT-ID = WS-MAX-ID-FOUND + 1.
105700*----------------------------------------------------------------*
105800 6100-99-EXIT.                   EXIT.
105900*----------------------------------------------------------------*
106000
106100*----------------------------------------------------------------*
106200 6120-READ-ONE-EXEC-ROW           SECTION.
106300*----------------------------------------------------------------*
106400     READ EXEC-FILE
106500         AT END
106600             MOVE 'END'           TO WS-EOF-EXECFILE
106700         NOT AT END
106800             PERFORM 8200-TEST-FS-EXECFILE
106900             PERFORM 6110-CHECK-ONE-EXEC-ROW
107000     END-READ.
107100*----------------------------------------------------------------*
107200 6120-99-EXIT.                   EXIT.
107300*----------------------------------------------------------------*
107400
107500*----------------------------------------------------------------*
107600 6110-CHECK-ONE-EXEC-ROW          SECTION.
107700*----------------------------------------------------------------*
107800     IF SUM-ID OF FD-REG-EXECFILE > WS-MAX-ID-FOUND
107900         MOVE SUM-ID OF FD-REG-EXECFILE TO WS-MAX-ID-FOUND
108000     END-IF.
108100
108200     IF SUM-SERVER OF FD-REG-EXECFILE = SUM-SERVER OF
108300                                             WS-SUMMARY-REG
108400        AND SUM-ODEE-VERSION OF FD-REG-EXECFILE =
108500            SUM-ODEE-VERSION OF WS-SUMMARY-REG
108600        AND SUM-START OF FD-REG-EXECFILE = SUM-START OF
108700                                            WS-SUMMARY-REG
108800         MOVE 'Y'                TO WS-DUP-RUN-SW
108900     END-IF.
109000*----------------------------------------------------------------*
109100 6110-99-EXIT.                   EXIT.
109200*----------------------------------------------------------------*
109300
109400*----------------------------------------------------------------*
109500 6200-APPEND-EXECUTIONS-ROW       SECTION.
109600*----------------------------------------------------------------*
109700     MOVE WS-NEXT-ID             TO SUM-ID OF WS-SUMMARY-REG.
109800
109900     OPEN EXTEND EXEC-FILE.
110000     PERFORM 8200-TEST-FS-EXECFILE.
110100
110200     MOVE WS-SUMMARY-REG         TO FD-REG-EXECFILE.
110300     WRITE FD-REG-EXECFILE.
110400     PERFORM 8200-TEST-FS-EXECFILE.
110500
110600     CLOSE EXEC-FILE.
110700*----------------------------------------------------------------*
110800 6200-99-EXIT.                   EXIT.
110900*----------------------------------------------------------------*
111000
111100*----------------------------------------------------------------*
111200 7000-PRINT-RUN-REPORT            SECTION.
111300*----------------------------------------------------------------*
111400     OPEN OUTPUT REPORT-FILE.
111500     PERFORM 8300-TEST-FS-RPTFILE.
111600
111700     PERFORM 7150-FORMAT-LOG-DURATION.
111800
111900     MOVE SPACES                 TO RPT-TEXT.
112000     STRING 'OPENDATA LOG ANALYSIS BATCH - RUN REPORT'
112100            DELIMITED BY SIZE INTO RPT-TEXT.
112200     WRITE RPT-LINE AFTER ADVANCING C01.
112300
112400     PERFORM 7210-WRITE-CLEAN-LINE.
112500     PERFORM 7250-WRITE-LINES-LINE.
112600     PERFORM 7260-WRITE-RECORDS-LINE.
112700     PERFORM 7230-WRITE-VERSION-LINE.
112800     PERFORM 7270-WRITE-ERRORS-LINE.
112900     PERFORM 7280-WRITE-WARNS-LINE.
113000     PERFORM 7290-WRITE-INFOS-LINE.
113100     PERFORM 7295-WRITE-OTHER-LINE.
113200     PERFORM 7300-WRITE-SPRING-LINE.
113300     PERFORM 7310-WRITE-START-LINE.
113400     PERFORM 7320-WRITE-END-LINE.
113500     PERFORM 7330-WRITE-DURATION-LINE.
113600     PERFORM 7340-WRITE-MIN-LINE.
113700     PERFORM 7350-WRITE-MAX-LINE.
113800     PERFORM 7360-WRITE-SUM-LINE.
113900     PERFORM 7365-WRITE-RESP-PER-DUR-LINE.
114000     PERFORM 7370-WRITE-AVERAGE-LINE.
114100     PERFORM 7380-WRITE-MEDIAN-LINE.
114200     PERFORM 7390-WRITE-SATISFIED-LINE.
114300     PERFORM 7400-WRITE-TOLERANT-LINE.
114400     PERFORM 7410-WRITE-FRUSTRATED-LINE.
114500     PERFORM 7420-WRITE-APDEX-LINE.
114600
114700     CLOSE REPORT-FILE.
114800*----------------------------------------------------------------*
114900 7000-99-EXIT.                   EXIT.
115000*----------------------------------------------------------------*
115100
115200*----------------------------------------------------------------*
115300 7100-COMPUTE-RATE-PCT            SECTION.
115400*----------------------------------------------------------------*
115500*SHARED RATE HELPER - WS-RATE-NUM OVER WS-RATE-DEN AS A PERCENT,
115600*ROUNDED TO TWO DECIMALS.  A ZERO DENOMINATOR (EMPTY LOG, OR NO
115700*SpringTimerFilter TRAFFIC) IS NOT AN ERROR CONDITION HERE - THE
115800*RATE IS ZERO-FILLED AND WS-RATE-WARN-SW IS RAISED FOR THE
115900*CALLER TO NOTE ON THE REPORT, RATHER THAN ABENDING THE RUN.
116000     IF WS-RATE-DEN = 0
116100         MOVE ZEROS               TO WS-RATE-RESULT
116200         MOVE 'Y'                 TO WS-RATE-WARN-SW
116300     ELSE
116400         COMPUTE WS-RATE-RESULT ROUNDED =
116500                 (WS-RATE-NUM / WS-RATE-DEN) * 100
116600         MOVE 'N'                 TO WS-RATE-WARN-SW
116700     END-IF.
116800*----------------------------------------------------------------*
116900 7100-99-EXIT.                   EXIT.
117000*----------------------------------------------------------------*
117100
117200*----------------------------------------------------------------*
117300 7150-FORMAT-LOG-DURATION         SECTION.
117400*----------------------------------------------------------------*
117500*ELAPSED TIME BETWEEN THE EARLIEST AND LATEST LOG RECORD, AS
117600*HH:MM:SS.MMM, FOR THE REPORT'S "LOG DURATION" LINE.
117700     COMPUTE WS-LOGDUR-TOTAL-SECONDS =
117800             ((WS-MAX-HOUR * 3600) + (WS-MAX-MINUTE * 60)
117900               + WS-MAX-SECOND)
118000           - ((WS-MIN-HOUR * 3600) + (WS-MIN-MINUTE * 60)
118100               + WS-MIN-SECOND).
118200     IF WS-LOGDUR-TOTAL-SECONDS < 0
118300         ADD 86400                TO WS-LOGDUR-TOTAL-SECONDS
118400     END-IF.
118500
118600     DIVIDE WS-LOGDUR-TOTAL-SECONDS BY 3600
118700         GIVING WS-LOGDUR-HH
118800         REMAINDER WS-LOGDUR-TOTAL-SECONDS.
118900     DIVIDE WS-LOGDUR-TOTAL-SECONDS BY 60
119000         GIVING WS-LOGDUR-MM
119100         REMAINDER WS-LOGDUR-SS.
119200
119300     IF WS-MAX-MILLIS >= WS-MIN-MILLIS
119400         COMPUTE WS-LOGDUR-DISPLAY-MMM =
119500                 WS-MAX-MILLIS - WS-MIN-MILLIS
119600     ELSE
119700         COMPUTE WS-LOGDUR-DISPLAY-MMM =
119800                 WS-MAX-MILLIS - WS-MIN-MILLIS + 100
119900     END-IF.
120000
120100     COMPUTE WS-LOGDUR-MS-TOTAL =
120200             ((WS-LOGDUR-HH * 3600) + (WS-LOGDUR-MM * 60)
120300               + WS-LOGDUR-SS) * 1000
120400             + WS-LOGDUR-DISPLAY-MMM.
120500*----------------------------------------------------------------*
120600 7150-99-EXIT.                   EXIT.
120700*----------------------------------------------------------------*
120800
120900*----------------------------------------------------------------*
121000 7210-WRITE-CLEAN-LINE            SECTION.
121100*----------------------------------------------------------------*
121200     MOVE SPACES                 TO RPT-TEXT.
121300     IF SUM-CLEAN-YES OF WS-SUMMARY-REG
121400         STRING 'Clean execution: Y' DELIMITED BY SIZE
121500                INTO RPT-TEXT
121600     ELSE
121700         STRING 'Clean execution: N' DELIMITED BY SIZE
121800                INTO RPT-TEXT
121900     END-IF.
122000     WRITE RPT-LINE AFTER ADVANCING 2.
122100*----------------------------------------------------------------*
122200 7210-99-EXIT.                   EXIT.
122300*----------------------------------------------------------------*
122400
122500*03/11/26 TMK ODLB-0044 DROPPED - "SERVER:"/"COMMIT:" WERE NEVER
122600*ON THE RUN REPORT'S APPROVED LINE LIST AND THEY WERE SITTING ON
122700*TOP OF THE "OTHER RECORDS" AND RESPONSE-DURATION-PER-DURATION
122800*LINES THAT ARE.  SUM-SERVER/SUM-COMMIT STILL GO OUT ON THE
122900*EXECUTIONS FILE - JUST NOT PRINTED HERE ANY LONGER.
123000*----------------------------------------------------------------*
123100 7230-WRITE-VERSION-LINE          SECTION.
123200*----------------------------------------------------------------*
123300     MOVE SPACES                 TO RPT-TEXT.
123400    STRING 'Odee Version: '
123500            SUM-ODEE-VERSION OF WS-SUMMARY-REG
123600            DELIMITED BY SIZE INTO RPT-TEXT.
123700     WRITE RPT-LINE AFTER ADVANCING 1.
123800*----------------------------------------------------------------*
123900 7230-99-EXIT.                   EXIT.
124000*----------------------------------------------------------------*
124100
124200*----------------------------------------------------------------*
124300 7250-WRITE-LINES-LINE            SECTION.
124400*----------------------------------------------------------------*
124500     MOVE SPACES                 TO RPT-TEXT.
124600    STRING 'Total lines read: '
124700            SUM-LINES OF WS-SUMMARY-REG
124800            DELIMITED BY SIZE INTO RPT-TEXT.
124900     WRITE RPT-LINE AFTER ADVANCING 2.
125000*----------------------------------------------------------------*
125100 7250-99-EXIT.                   EXIT.
125200*----------------------------------------------------------------*
125300
125400*----------------------------------------------------------------*
125500*03/11/26 TMK ODLB-0048 WAS PRINTING SUM-RECORDS BARE - NO RATE
125600*AGAINST TOTAL LINES, EVEN THOUGH 7100 WAS SITTING RIGHT THERE
125700*READY TO FIGURE ONE, SAME AS EVERY OTHER COUNT LINE ON THIS
125800*REPORT.
125900 7260-WRITE-RECORDS-LINE          SECTION.
126000*----------------------------------------------------------------*
126100     MOVE SUM-RECORDS OF WS-SUMMARY-REG              TO WS-RATE-NUM.
126200     MOVE SUM-LINES OF WS-SUMMARY-REG                TO WS-RATE-DEN.
126300     PERFORM 7100-COMPUTE-RATE-PCT.
126400     MOVE SPACES                 TO RPT-TEXT.
126500    STRING 'Log records parsed: '
126600            SUM-RECORDS OF WS-SUMMARY-REG ' (' WS-RATE-RESULT
126700            '% of all lines)' DELIMITED BY SIZE INTO RPT-TEXT.
126800     WRITE RPT-LINE AFTER ADVANCING 1.
126900*----------------------------------------------------------------*
127000 7260-99-EXIT.                   EXIT.
127100*----------------------------------------------------------------*
127200
127300*----------------------------------------------------------------*
127400 7270-WRITE-ERRORS-LINE           SECTION.
127500*----------------------------------------------------------------*
127600     MOVE SUM-ERRORS OF WS-SUMMARY-REG              TO WS-RATE-NUM.
127700     MOVE SUM-RECORDS OF WS-SUMMARY-REG             TO WS-RATE-DEN.
127800     PERFORM 7100-COMPUTE-RATE-PCT.
127900     MOVE SPACES                  TO RPT-TEXT.
128000    STRING 'Errors: '
128100            SUM-ERRORS OF WS-SUMMARY-REG ' (' WS-RATE-RESULT
128200            '% of records)' DELIMITED BY SIZE INTO RPT-TEXT.
128300     WRITE RPT-LINE AFTER ADVANCING 1.
128400*----------------------------------------------------------------*
128500 7270-99-EXIT.                   EXIT.
128600*----------------------------------------------------------------*
128700
128800*----------------------------------------------------------------*
128900 7280-WRITE-WARNS-LINE            SECTION.
129000*----------------------------------------------------------------*
129100     MOVE SUM-WARNS OF WS-SUMMARY-REG                TO WS-RATE-NUM.
129200     MOVE SUM-RECORDS OF WS-SUMMARY-REG              TO WS-RATE-DEN.
129300     PERFORM 7100-COMPUTE-RATE-PCT.
129400     MOVE SPACES                   TO RPT-TEXT.
129500    STRING 'Warnings: '
129600            SUM-WARNS OF WS-SUMMARY-REG ' (' WS-RATE-RESULT
129700            '% of records)' DELIMITED BY SIZE INTO RPT-TEXT.
129800     WRITE RPT-LINE AFTER ADVANCING 1.
129900*----------------------------------------------------------------*
130000 7280-99-EXIT.                   EXIT.
130100*----------------------------------------------------------------*
130200
130300*----------------------------------------------------------------*
130400 7290-WRITE-INFOS-LINE            SECTION.
130500*----------------------------------------------------------------*
130600     MOVE SUM-INFOS OF WS-SUMMARY-REG                TO WS-RATE-NUM.
130700     MOVE SUM-RECORDS OF WS-SUMMARY-REG              TO WS-RATE-DEN.
130800     PERFORM 7100-COMPUTE-RATE-PCT.
130900     MOVE SPACES                   TO RPT-TEXT.
131000    STRING 'Info messages: '
131100            SUM-INFOS OF WS-SUMMARY-REG ' (' WS-RATE-RESULT
131200            '% of records)' DELIMITED BY SIZE INTO RPT-TEXT.
131300     WRITE RPT-LINE AFTER ADVANCING 1.
131400*----------------------------------------------------------------*
131500 7290-99-EXIT.                   EXIT.
131600*----------------------------------------------------------------*
131700
131800*----------------------------------------------------------------*
131900*03/11/26 TMK ODLB-0045 "OTHER" LEVEL RECORDS (NOT ERROR/WARN/
132000*INFO - E.G. DEBUG/TRACE LINES) WERE NEVER SHOWN ON THE REPORT.
132100*NOT WORTH ITS OWN RUNNING COUNTER - WHAT IS LEFT OVER ONCE THE
132200*OTHER THREE LEVELS ARE TAKEN OUT OF THE RECORD TOTAL IS ALL THE
132300*OTHER COUNT EVER IS.
132400 7295-WRITE-OTHER-LINE             SECTION.
132500*----------------------------------------------------------------*
132600     COMPUTE WS-OTHER-COUNT =
132700             SUM-RECORDS OF WS-SUMMARY-REG
132800           - SUM-ERRORS  OF WS-SUMMARY-REG
132900           - SUM-WARNS   OF WS-SUMMARY-REG
133000           - SUM-INFOS   OF WS-SUMMARY-REG.
133100     MOVE WS-OTHER-COUNT                             TO WS-RATE-NUM.
133200     MOVE SUM-RECORDS OF WS-SUMMARY-REG              TO WS-RATE-DEN.
133300     PERFORM 7100-COMPUTE-RATE-PCT.
133400     MOVE SPACES                   TO RPT-TEXT.
133500     STRING 'Other records: ' WS-OTHER-COUNT ' ('
133600            WS-RATE-RESULT '% of all records)' DELIMITED BY SIZE
133700            INTO RPT-TEXT.
133800     WRITE RPT-LINE AFTER ADVANCING 1.
133900*----------------------------------------------------------------*
134000 7295-99-EXIT.                   EXIT.
134100*----------------------------------------------------------------*
134200
134300*----------------------------------------------------------------*
134400 7300-WRITE-SPRING-LINE           SECTION.
134500*----------------------------------------------------------------*
134600     MOVE SUM-SPRING-TIMERS OF WS-SUMMARY-REG        TO WS-RATE-NUM.
134700     MOVE SUM-RECORDS OF WS-SUMMARY-REG              TO WS-RATE-DEN.
134800     PERFORM 7100-COMPUTE-RATE-PCT.
134900     MOVE SPACES                   TO RPT-TEXT.
135000    STRING 'Request timing lines: '
135100            SUM-SPRING-TIMERS OF WS-SUMMARY-REG ' ('
135200            WS-RATE-RESULT '% of records)' DELIMITED BY SIZE
135300            INTO RPT-TEXT.
135400     WRITE RPT-LINE AFTER ADVANCING 2.
135500*----------------------------------------------------------------*
135600 7300-99-EXIT.                   EXIT.
135700*----------------------------------------------------------------*
135800
135900*----------------------------------------------------------------*
136000 7310-WRITE-START-LINE            SECTION.
136100*----------------------------------------------------------------*
136200     MOVE SPACES                  TO RPT-TEXT.
136300    STRING 'Log start: ' SUM-START OF WS-SUMMARY-REG
136400            DELIMITED BY SIZE INTO RPT-TEXT.
136500     WRITE RPT-LINE AFTER ADVANCING 1.
136600*----------------------------------------------------------------*
136700 7310-99-EXIT.                   EXIT.
136800*----------------------------------------------------------------*
136900
137000*----------------------------------------------------------------*
137100 7320-WRITE-END-LINE              SECTION.
137200*----------------------------------------------------------------*
137300     MOVE SPACES                  TO RPT-TEXT.
137400    STRING 'Log end: ' SUM-END OF WS-SUMMARY-REG
137500            DELIMITED BY SIZE INTO RPT-TEXT.
137600     WRITE RPT-LINE AFTER ADVANCING 1.
137700*----------------------------------------------------------------*
137800 7320-99-EXIT.                   EXIT.
137900*----------------------------------------------------------------*
138000
138100*----------------------------------------------------------------*
138200 7330-WRITE-DURATION-LINE         SECTION.
138300*----------------------------------------------------------------*
138400     MOVE SPACES                  TO RPT-TEXT.
138500     STRING 'Log duration: ' WS-LOGDUR-HH ':' WS-LOGDUR-MM ':'
138600            WS-LOGDUR-SS '.' WS-LOGDUR-DISPLAY-MMM
138700            DELIMITED BY SIZE INTO RPT-TEXT.
138800     WRITE RPT-LINE AFTER ADVANCING 2.
138900*----------------------------------------------------------------*
139000 7330-99-EXIT.                   EXIT.
139100*----------------------------------------------------------------*
139200
139300*----------------------------------------------------------------*
139400 7340-WRITE-MIN-LINE              SECTION.
139500*----------------------------------------------------------------*
139600     MOVE SPACES                  TO RPT-TEXT.
139700    STRING 'Min response time: '
139800            SUM-MIN OF WS-SUMMARY-REG ' ms'
139900            DELIMITED BY SIZE INTO RPT-TEXT.
140000     WRITE RPT-LINE AFTER ADVANCING 1.
140100*----------------------------------------------------------------*
140200 7340-99-EXIT.                   EXIT.
140300*----------------------------------------------------------------*
140400
140500*----------------------------------------------------------------*
140600 7350-WRITE-MAX-LINE              SECTION.
140700*----------------------------------------------------------------*
140800     MOVE SPACES                  TO RPT-TEXT.
140900    STRING 'Max response time: '
141000            SUM-MAX OF WS-SUMMARY-REG ' ms'
141100            DELIMITED BY SIZE INTO RPT-TEXT.
141200     WRITE RPT-LINE AFTER ADVANCING 1.
141300*----------------------------------------------------------------*
141400 7350-99-EXIT.                   EXIT.
141500*----------------------------------------------------------------*
141600
141700*----------------------------------------------------------------*
141800 7360-WRITE-SUM-LINE                              SECTION.
141900*----------------------------------------------------------------*
142000     MOVE SPACES                  TO RPT-TEXT.
142100    STRING 'Sum of response times: '
142200            SUM-SUM OF WS-SUMMARY-REG ' ms'
142300            DELIMITED BY SIZE INTO RPT-TEXT.
142400     WRITE RPT-LINE AFTER ADVANCING 1.
142500*----------------------------------------------------------------*
142600 7360-99-EXIT.                   EXIT.
142700*----------------------------------------------------------------*
142800
142900*----------------------------------------------------------------*
143000*03/11/26 TMK ODLB-0046 RESPONSE-TIME-TO-LOG-DURATION RATIO WAS
143100*MISSING FROM THE REPORT - HOW MUCH OF THE WALL-CLOCK SPAN THE
143200*RUN COVERED WENT INTO ACTUAL REQUEST PROCESSING TIME.  LOG
143300*DURATION IS RESTATED IN MS BY 7150 BEFORE THIS RUNS.
143400 7365-WRITE-RESP-PER-DUR-LINE      SECTION.
143500*----------------------------------------------------------------*
143600     MOVE SUM-SUM OF WS-SUMMARY-REG                   TO WS-RATE-NUM.
143700     MOVE WS-LOGDUR-MS-TOTAL                          TO WS-RATE-DEN.
143800     PERFORM 7100-COMPUTE-RATE-PCT.
143900     MOVE SPACES                   TO RPT-TEXT.
144000    STRING 'Response duration per duration: ' WS-RATE-RESULT '%'
144100            DELIMITED BY SIZE INTO RPT-TEXT.
144200     WRITE RPT-LINE AFTER ADVANCING 1.
144300*----------------------------------------------------------------*
144400 7365-99-EXIT.                   EXIT.
144500*----------------------------------------------------------------*
144600
144700*----------------------------------------------------------------*
144800 7370-WRITE-AVERAGE-LINE          SECTION.
144900*----------------------------------------------------------------*
145000     MOVE SPACES                  TO RPT-TEXT.
145100    STRING 'Average response time: '
145200            SUM-AVERAGE OF WS-SUMMARY-REG ' ms'
145300            DELIMITED BY SIZE INTO RPT-TEXT.
145400     WRITE RPT-LINE AFTER ADVANCING 1.
145500*----------------------------------------------------------------*
145600 7370-99-EXIT.                   EXIT.
145700*----------------------------------------------------------------*
145800
145900*----------------------------------------------------------------*
146000 7380-WRITE-MEDIAN-LINE           SECTION.
146100*----------------------------------------------------------------*
146200     MOVE SPACES                  TO RPT-TEXT.
146300    STRING 'Median response time: '
146400            SUM-MEDIAN OF WS-SUMMARY-REG ' ms'
146500            DELIMITED BY SIZE INTO RPT-TEXT.
146600     WRITE RPT-LINE AFTER ADVANCING 2.
146700*----------------------------------------------------------------*
146800 7380-99-EXIT.                   EXIT.
146900*----------------------------------------------------------------*
147000
147100*----------------------------------------------------------------*
147200 7390-WRITE-SATISFIED-LINE        SECTION.
147300*----------------------------------------------------------------*
147400     MOVE SUM-SATISFIED OF WS-SUMMARY-REG            TO WS-RATE-NUM.
147500     MOVE SUM-SPRING-TIMERS OF WS-SUMMARY-REG        TO WS-RATE-DEN.
147600     PERFORM 7100-COMPUTE-RATE-PCT.
147700     MOVE SPACES                   TO RPT-TEXT.
147800    STRING 'Satisfied requests: '
147900            SUM-SATISFIED OF WS-SUMMARY-REG ' ('
148000            WS-RATE-RESULT '%)' DELIMITED BY SIZE INTO RPT-TEXT.
148100     WRITE RPT-LINE AFTER ADVANCING 1.
148200*----------------------------------------------------------------*
148300 7390-99-EXIT.                   EXIT.
148400*----------------------------------------------------------------*
148500
148600*----------------------------------------------------------------*
148700 7400-WRITE-TOLERANT-LINE         SECTION.
148800*----------------------------------------------------------------*
148900     MOVE SUM-TOLERANT OF WS-SUMMARY-REG             TO WS-RATE-NUM.
149000     MOVE SUM-SPRING-TIMERS OF WS-SUMMARY-REG        TO WS-RATE-DEN.
149100     PERFORM 7100-COMPUTE-RATE-PCT.
149200     MOVE SPACES                   TO RPT-TEXT.
149300    STRING 'Tolerant requests: '
149400            SUM-TOLERANT OF WS-SUMMARY-REG ' ('
149500            WS-RATE-RESULT '%)' DELIMITED BY SIZE INTO RPT-TEXT.
149600     WRITE RPT-LINE AFTER ADVANCING 1.
149700*----------------------------------------------------------------*
149800 7400-99-EXIT.                   EXIT.
149900*----------------------------------------------------------------*
150000
150100*----------------------------------------------------------------*
150200 7410-WRITE-FRUSTRATED-LINE       SECTION.
150300*----------------------------------------------------------------*
150400     MOVE WS-FRUSTRATED-COUNT      TO WS-RATE-NUM.
150500     MOVE SUM-SPRING-TIMERS OF WS-SUMMARY-REG        TO WS-RATE-DEN.
150600     PERFORM 7100-COMPUTE-RATE-PCT.
150700     MOVE SPACES                   TO RPT-TEXT.
150800     STRING 'Frustrated requests: ' WS-FRUSTRATED-COUNT ' ('
150900            WS-RATE-RESULT '%)' DELIMITED BY SIZE INTO RPT-TEXT.
151000     WRITE RPT-LINE AFTER ADVANCING 1.
151100*----------------------------------------------------------------*
151200 7410-99-EXIT.                   EXIT.
151300*----------------------------------------------------------------*
151400
151500*----------------------------------------------------------------*
151600 7420-WRITE-APDEX-LINE            SECTION.
151700*----------------------------------------------------------------*
151800*APDEX = (SATISFIED + TOLERANT/2) / TOTAL SAMPLES, SHOWN AS A
151900*PERCENT - COMPUTED HERE RATHER THAN CARRIED ON THE EXECUTIONS
152000*FILE SINCE IT IS A DERIVED, REPORT-ONLY METRIC.
152100*03/11/26 TMK ODLB-0049 THE TOLERANT/2 HALF-WEIGHT WAS ROUTED
152200*THROUGH WS-RATE-NUM (PIC 9(09), NO DECIMALS) ON ITS WAY INTO
152300*7100 - AN ODD SUM-TOLERANT ROUNDED THE HALF AWAY BEFORE THE
152400*DIVIDE EVER RAN, SO Apdex SKEWED HIGH.  FIGURED DIRECTLY NOW
152500*AGAINST WS-APDEX-NUMERATOR (2 DECIMALS) INSTEAD OF THE SHARED
152600*WHOLE-NUMBER RATE HELPER.
152700     COMPUTE WS-APDEX-NUMERATOR ROUNDED =
152800             SUM-SATISFIED OF WS-SUMMARY-REG
152900           + (SUM-TOLERANT OF WS-SUMMARY-REG / 2).
153000     IF SUM-SPRING-TIMERS OF WS-SUMMARY-REG = 0
153100         MOVE ZEROS               TO WS-RATE-RESULT
153200         MOVE 'Y'                 TO WS-RATE-WARN-SW
153300     ELSE
153400         COMPUTE WS-RATE-RESULT ROUNDED =
153500                 (WS-APDEX-NUMERATOR /
153600                  SUM-SPRING-TIMERS OF WS-SUMMARY-REG) * 100
153700         MOVE 'N'                 TO WS-RATE-WARN-SW
153800     END-IF.
153900     MOVE SPACES                   TO RPT-TEXT.
154000     STRING 'Apdex: ' WS-RATE-RESULT '%' DELIMITED BY SIZE
154100            INTO RPT-TEXT.
154200     WRITE RPT-LINE AFTER ADVANCING 1.
154300*----------------------------------------------------------------*
154400 7420-99-EXIT.                   EXIT.
154500*----------------------------------------------------------------*
154600
154700*----------------------------------------------------------------*
154800 8100-TEST-FS-LOGFILE             SECTION.
154900*----------------------------------------------------------------*
155000     IF WS-FS-LOGFILE NOT = 00
155100         MOVE 'ODLB0001'          TO WRK-PROGRAM
155200         MOVE 'BAD FILE STATUS ON LOG-FILE'  TO WRK-ERROR-MSG
155300         MOVE WS-FS-LOGFILE       TO WRK-ERROR-CODE
155400         PERFORM 9999-CALL-ABEND-PGM
155500     END-IF.
155600*----------------------------------------------------------------*
155700 8100-99-EXIT.                   EXIT.
155800*----------------------------------------------------------------*
155900
156000*----------------------------------------------------------------*
156100 8200-TEST-FS-EXECFILE            SECTION.
156200*----------------------------------------------------------------*
156300     IF WS-FS-EXECFILE NOT = 00
156400         MOVE 'ODLB0001'          TO WRK-PROGRAM
156500         MOVE 'BAD FILE STATUS ON EXEC-FILE' TO WRK-ERROR-MSG
156600         MOVE WS-FS-EXECFILE      TO WRK-ERROR-CODE
156700         PERFORM 9999-CALL-ABEND-PGM
156800     END-IF.
156900*----------------------------------------------------------------*
157000 8200-99-EXIT.                   EXIT.
157100*----------------------------------------------------------------*
157200
157300*----------------------------------------------------------------*
157400 8300-TEST-FS-RPTFILE             SECTION.
157500*----------------------------------------------------------------*
157600     IF WS-FS-RPTFILE NOT = 00
157700         MOVE 'ODLB0001'          TO WRK-PROGRAM
157800         MOVE 'BAD FILE STATUS ON REPORT-FILE' TO WRK-ERROR-MSG
157900         MOVE WS-FS-RPTFILE       TO WRK-ERROR-CODE
158000         PERFORM 9999-CALL-ABEND-PGM
158100     END-IF.
158200*----------------------------------------------------------------*
158300 8300-99-EXIT.                   EXIT.
158400*----------------------------------------------------------------*
158500
158600*----------------------------------------------------------------*
158700 9000-GET-DATE-TIME               SECTION.
158800*----------------------------------------------------------------*
158900     ACCEPT WS-SYSTEM-DATE        FROM DATE.
159000     ACCEPT WS-SYSTEM-TIME        FROM TIME.
159100     IF WS-SYS-YY < 50
159200         COMPUTE WS-SYS-CENTURY-YEAR = 2000 + WS-SYS-YY
159300     ELSE
159400         COMPUTE WS-SYS-CENTURY-YEAR = 1900 + WS-SYS-YY
159500     END-IF.
159600*----------------------------------------------------------------*
159700 9000-99-EXIT.                   EXIT.
159800*----------------------------------------------------------------*
159900
160000*----------------------------------------------------------------*
160100 9500-FINALIZE                    SECTION.
160200*----------------------------------------------------------------*
160300     PERFORM 9000-GET-DATE-TIME.
160400     DISPLAY '*****************************************'.
160500     DISPLAY '*  ODLB0001 - OPENDATA LOG ANALYSIS BATCH *'.
160600     DISPLAY '*  RUN COMPLETE                            *'.
160700     DISPLAY '*****************************************'.
160800     DISPLAY 'LINES READ.........: ' WS-LINE-COUNT.
160900     DISPLAY 'LOG RECORDS PARSED.: ' WS-RECORD-COUNT.
161000     DISPLAY 'EXECUTION DATE.....: ' WS-SYS-MM '/' WS-SYS-DD
161100             '/' WS-SYS-YY.
161200     DISPLAY 'EXECUTION TIME.....: ' WS-SYS-HH ':' WS-SYS-MN
161300             ':' WS-SYS-SS.
161400     IF ODLB-DEBUG-TRACE-ON
161500         DISPLAY 'DEBUG - DURATION TABLE ENTRIES: '
161600                 WS-DURATION-COUNT
161700     END-IF.
161800*----------------------------------------------------------------*
161900 9500-99-EXIT.                   EXIT.
162000*----------------------------------------------------------------*
162100
162200*----------------------------------------------------------------*
162300 9999-CALL-ABEND-PGM              SECTION.
162400*----------------------------------------------------------------*
162500     MOVE WS-SYS-DD               TO WRK-ERROR-DATE(1:2).
162600     MOVE '/'                     TO WRK-ERROR-DATE(3:1).
162700     MOVE WS-SYS-MM               TO WRK-ERROR-DATE(4:2).
162800     MOVE '/'                     TO WRK-ERROR-DATE(6:1).
162900     MOVE WS-SYS-CENTURY-YEAR     TO WRK-ERROR-DATE(7:4).
163000     MOVE WS-SYS-HH               TO WRK-ERROR-TIME(1:2).
163100     MOVE ':'                     TO WRK-ERROR-TIME(3:1).
163200     MOVE WS-SYS-MN               TO WRK-ERROR-TIME(4:2).
163300     MOVE ':'                     TO WRK-ERROR-TIME(6:1).
163400     MOVE WS-SYS-SS               TO WRK-ERROR-TIME(7:2).
163500
163600     CALL WRK-ABEND-PGM           USING WS-ERROR-LOG.
163700*----------------------------------------------------------------*
163800 9999-99-EXIT.                   EXIT.
163900*----------------------------------------------------------------*
