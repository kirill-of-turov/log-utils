000100*================================================================*
000200*  C O P Y   M E M B E R   O D L B R C 0 1                       *
000300*================================================================*
000400*----------------------------------------------------------------*
000500*    MEMBER......: ODLBRC01                                      *
000600*    PROJECT.....: OPENDATA LOG ANALYSIS BATCH - ODLB             *
000700*    ANALYST.....: T J HARGROVE                                  *
000800*    DATE........: 03/14/1988                                    *
000900*----------------------------------------------------------------*
001000*    DESCRIPTION.: WORKING-STORAGE LAYOUT FOR ONE PARSED LOG      *
001100*                  LINE (LOG-RECORD).  ODLB0001 BUILDS ONE OF     *
001200*                  THESE EVERY TIME AN INPUT LINE MATCHES THE     *
001300*                  LOG HEADER PATTERN; NON-MATCHING LINES ARE     *
001400*                  FOLDED INTO REC-MESSAGE OF THE RECORD MOST     *
001500*                  RECENTLY STARTED.  ONLY ONE OCCURRENCE IS      *
001600*                  EVER HELD IN STORAGE - IT IS TALLIED AND       *
001700*                  OVERLAID BY THE NEXT ONE (SEE ODLB0001         *
001800*                  PARAGRAPHS 2300 AND 2500).                     *
001900*----------------------------------------------------------------*
002000*    FIELD                  PICTURE        BUSINESS MEANING      *
002100*    --------------------   -------------  --------------------- *
002200*    REC-DAY                9(02)          DAY OF MONTH 01-31    *
002300*    REC-MONTH              X(03)          MONTH ABBREVIATION    *
002400*    REC-YEAR               9(04)          4 DIGIT YEAR          *
002500*    REC-HOUR/MINUTE/       9(02)/9(02)/   TIME OF DAY OF THE    *
002600*      SECOND/MILLIS        9(02)/9(03)    LOG EVENT             *
002700*    REC-LEVEL              X(05)          ERROR/WARN/INFO/OTHER *
002800*    REC-THREAD             X(30)          THREAD NAME IN [...]  *
002900*    REC-CLASSNAME          X(40)          CLASS NAME IN (...)   *
003000*    REC-LINE-NUM           9(06)          SOURCE LINE IN (...)  *
003100*    REC-MESSAGE            X(2000)        MESSAGE, WITH ANY     *
003200*                                          CONTINUATION LINES    *
003300*                                          APPENDED BY THE       *
003400*                                          CALLER                *
003500*----------------------------------------------------------------*
003600*    CHANGE ACTIVITY                                              *
003700*    DATE       INIT  TICKET     DESCRIPTION                      *
003800*    ---------- ----  ---------  ----------------------------     *
003900*    03/14/1988 TJH   ODLB-0001  ORIGINAL COPY MEMBER             *
004000*    06/02/1991 RJH   ODLB-0037  ADDED REC-CLOCK-KEY REDEFINES SO *
004100*                                THE MIN/MAX TIMESTAMP SCAN CAN   *
004200*                                COMPARE ONE NUMERIC FIELD        *
004300*                                INSTEAD OF FOUR SEPARATE ONES    *
004400*    11/18/1999 MPW   ODLB-Y2K1  YEAR 2000 REVIEW - REC-YEAR IS   *
004500*                                ALREADY A FULL 4 DIGIT FIELD;    *
004600*                                NO CHANGE REQUIRED, SIGNED OFF   *
004700*----------------------------------------------------------------*
004800 03  REC-DAY                        PIC 9(02) VALUE ZEROS.
004900 03  REC-MONTH                      PIC X(03) VALUE SPACES.
005000 03  REC-YEAR                       PIC 9(04) VALUE ZEROS.
005100 03  REC-CLOCK.
005200     05  REC-HOUR                   PIC 9(02) VALUE ZEROS.
005300     05  REC-MINUTE                 PIC 9(02) VALUE ZEROS.
005400     05  REC-SECOND                 PIC 9(02) VALUE ZEROS.
005500     05  REC-MILLIS                 PIC 9(03) VALUE ZEROS.
005600 03  REC-CLOCK-KEY REDEFINES REC-CLOCK
005700                                 PIC 9(09).
005800 03  REC-LEVEL                      PIC X(05) VALUE SPACES.
005900     88  REC-IS-ERROR                         VALUE 'ERROR'.
006000     88  REC-IS-WARN                          VALUE 'WARN '.
006100     88  REC-IS-INFO                          VALUE 'INFO '.
006200 03  REC-THREAD                     PIC X(30) VALUE SPACES.
006300 03  REC-CLASSNAME                  PIC X(40) VALUE SPACES.
006400     88  REC-IS-SPRING-TIMER
006500                        VALUE 'SpringTimerFilter'.
006600 03  REC-LINE-NUM                   PIC 9(06) VALUE ZEROS.
006700 03  REC-MESSAGE                    PIC X(2000) VALUE SPACES.
006800 03  FILLER                         PIC X(01) VALUE SPACES.
