000100*================================================================*
000200*  C O P Y   M E M B E R   O D L B R Q 0 1                       *
000300*================================================================*
000400*----------------------------------------------------------------*
000500*    MEMBER......: ODLBRQ01                                      *
000600*    PROJECT.....: OPENDATA LOG ANALYSIS BATCH - ODLB             *
000700*    ANALYST.....: T J HARGROVE                                  *
000800*    DATE........: 03/14/1988                                    *
000900*----------------------------------------------------------------*
001000*    DESCRIPTION.: WORKING-STORAGE LAYOUT FOR ONE HTTP REQUEST    *
001100*                  TIMING ENTRY (REQUEST-DATA), PARSED OUT OF     *
001200*                  THE MESSAGE TEXT OF A LOG-RECORD WHOSE         *
001300*                  REC-CLASSNAME IS SpringTimerFilter.  ODLB0001  *
001400*                  KEEPS ONLY ONE OF THESE AT A TIME - ONCE THE   *
001500*                  DURATION IS PULLED OUT, IT IS ADDED TO THE     *
001600*                  DURATION TABLE (WS-DURATION-TABLE) FOR THE     *
001700*                  RESPONSE-TIME STATISTICS PASS AND THIS AREA    *
001800*                  IS REUSED FOR THE NEXT SpringTimerFilter LINE. *
001900*----------------------------------------------------------------*
002000*    FIELD                  PICTURE        BUSINESS MEANING      *
002100*    --------------------   -------------  --------------------- *
002200*    REQ-METHOD             X(10)          HTTP METHOD           *
002300*    REQ-URL-PATH           X(200)         REQUEST URL PATH      *
002400*    REQ-DURATION-MS        9(07)          RESPONSE TIME, MS     *
002500*----------------------------------------------------------------*
002600*    CHANGE ACTIVITY                                              *
002700*    DATE       INIT  TICKET     DESCRIPTION                      *
002800*    ---------- ----  ---------  ----------------------------     *
002900*    03/14/1988 TJH   ODLB-0001  ORIGINAL COPY MEMBER             *
003000*    09/21/1994 RJH   ODLB-0112  ADDED SATISFIED/TOLERANT 88-     *
003100*                                LEVELS SO THE APDEX SCORING      *
003200*                                PARAGRAPH TESTS A CONDITION-     *
003300*                                NAME INSTEAD OF REPEATING THE    *
003400*                                100/1000 MS LITERALS EVERYWHERE  *
003500*----------------------------------------------------------------*
003600 03  REQ-METHOD                     PIC X(10) VALUE SPACES.
003700 03  REQ-URL-PATH                   PIC X(200) VALUE SPACES.
003800 03  REQ-DURATION-MS                PIC 9(07) VALUE ZEROS.
003900     88  REQ-IS-SATISFIED     VALUES 0000000 THRU 0000100.
004000     88  REQ-IS-TOLERANT      VALUES 0000101 THRU 0001000.
004100 03  FILLER                         PIC X(03) VALUE SPACES.
